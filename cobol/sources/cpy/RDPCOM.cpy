000100*****************************************************************         
000200*RDPCOM - COMMON WORKING STORAGE FOR ROAMING STATUS SYNC SUITE *          
000300*COPIED UNDER 01 WK-C-COMMON BY RDSMAIN, RDSVALD, RDSARCV AND  *          
000400*RDSRPT SO ALL FOUR PROGRAMS SHARE ONE FILE-STATUS/RUN-STAMP   *          
000500*DEFINITION.                                                   *          
000600*****************************************************************         
000700*HISTORY OF MODIFICATION:                                                 
000800*****************************************************************         
000900*TAG    DATE       INIT   DESCRIPTION                                     
001000*------ ---------- ------ ------------------------------------            
001100*RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441            
001200*                         - INITIAL VERSION, LIFTED COMMON                
001300*                           FILE-STATUS BLOCK OUT OF RDSMAIN SO           
001400*                           RDSVALD/RDSARCV/RDSRPT CAN SHARE IT.          
001500*------ ---------- ------ ------------------------------------            
001600*RM1C02 09/11/2018 ACNPTL - REQUEST 58820 - ADD WK-C-RUN-CCYY             
001700*                           4-DIGIT YEAR FOR THE ARCHIVE STAMP.           
001800*------ ---------- ------ ------------------------------------            
001900*RM1D01 10/08/2026 TMPJP6 - REQUEST 61245 - DROP WK-C-VALID-              
002000*                           RECORD - IT WAS NEVER SET OR TESTED           
002100*                           BY ANY OF THE FOUR PROGRAMS THAT              
002200*                           COPY THIS BLOCK. RDSMAIN TESTS THE            
002300*                           PASS/FAIL RESULT STRAIGHT OFF THE             
002400*                           RDSVALD LINKAGE RECORD'S OWN                  
002500*                           WK-C-VALD-FOUND SWITCH INSTEAD, SO            
002600*                           THIS ONE NEVER HAD ANY WORK TO DO.            
002700*****************************************************************         
002800     05  WK-C-FILE-STATUS           PIC X(02).                            
002900         88  WK-C-SUCCESSFUL               VALUE "00".                    
003000         88  WK-C-END-OF-FILE              VALUE "10".                    
003100         88  WK-C-RECORD-NOT-FOUND         VALUE "23".                    
003200         88  WK-C-PERMANENT-ERROR          VALUE "30" "34" "35"           
003300                                                  "37" "41" "42"          
003400                                                  "46" "47".              
003500     05  WK-C-RUN-DATE-TIME.                                              
003600         10  WK-C-RUN-CCYY          PIC 9(04).                            
003700         10  WK-C-RUN-MM            PIC 9(02).                            
003800         10  WK-C-RUN-DD            PIC 9(02).                            
003900         10  WK-C-RUN-HH            PIC 9(02).                            
004000         10  WK-C-RUN-MN            PIC 9(02).                            
004100         10  WK-C-RUN-SS            PIC 9(02).                            
004200     05  WK-C-RUN-DATE-TIME-R REDEFINES                                   
004300                           WK-C-RUN-DATE-TIME.                            
004400         10  WK-C-RUN-DATE          PIC 9(08).                            
004500         10  WK-C-RUN-TIME          PIC 9(06).                            
004600     05  WK-C-SWITCHES.                                                   
004700         10  WK-C-JOB-STATUS        PIC X(09) VALUE SPACES.               
004800             88  WK-C-JOB-COMPLETED        VALUE "COMPLETED".             
004900             88  WK-C-JOB-FAILED           VALUE "FAILED".                
005000     05  WK-C-COUNTERS.                                                   
005100         10  WK-C-REC-ID-SEQ        PIC 9(07) COMP-3 VALUE ZERO.          
005200     05  FILLER                     PIC X(20) VALUE SPACES.               
