000100*****************************************************************         
000200*RDPINP - ROAMING DATA INPUT RECORD (WORKING STORAGE VIEW)     *          
000300*THIS IS THE WORKING-STORAGE LAYOUT RDSMAIN UNSTRINGS THE 5    *          
000400*COMMA-DELIMITED FIELDS OF ONE INBOUND CSV LINE STRAIGHT INTO. *          
000500*IT IS NOT AN FD RECORD BECAUSE THE INBOUND FILE IS LINE       *          
000600*SEQUENTIAL TEXT.                                              *          
000700*****************************************************************         
000800*HISTORY OF MODIFICATION:                                                 
000900*****************************************************************         
001000*TAG    DATE       INIT   DESCRIPTION                                     
001100*------ ---------- ------ ------------------------------------            
001200*RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441            
001300*                          - INITIAL VERSION.                             
001400*------ ---------- ------ ------------------------------------            
001500*RM1B07 02/06/2015 ACNRJR - REQUEST 44120 - WIDEN LOCATION FROM           
001600*                            X(60) TO X(100) FOR LONG COUNTRY/            
001700*                            CITY FREE-TEXT PINGS FROM ASIA-PAC.          
001800*------ ---------- ------ ------------------------------------            
001900*RM1C04 04/03/2022 TMPJP6 - REQUEST 61140 - RDSMAIN NOW                   
002000*                            UNSTRINGS STRAIGHT INTO THIS                 
002100*                            RECORD - DROP THE WK-C-UNS-* WORK            
002200*                            COPY THAT USED TO SIT IN FRONT OF            
002300*                            IT AND WAS NEVER THE REAL FIELD.             
002400*------ ---------- ------ ------------------------------------            
002500*RM1D03 10/08/2026 TMPJP6 - REQUEST 61245 - DROP THE RM1B07               
002600*                            CCYY/MM/DD/HH/MN/SS SPLIT VIEW OF            
002700*                            RDP-IN-TIMESTAMP - NOTHING EVER              
002800*                            READ RDP-IN-TS-* - RDSVALD SPLITS            
002900*                            THE TIMESTAMP ITSELF OFF ITS OWN             
003000*                            WK-C-TS-RAW-R AND RDSMAIN ONLY EVER          
003100*                            MOVES THE RAW FIELD ACROSS.                  
003200*****************************************************************         
003300 01  RDP-INPUT-RECORD.                                                    
003400     05  RDP-IN-USER-ID             PIC 9(09).                            
003500     05  RDP-IN-DEVICE-ID           PIC X(50).                            
003600     05  RDP-IN-LOCATION            PIC X(100).                           
003700     05  RDP-IN-TIMESTAMP           PIC X(19).                            
003800     05  RDP-IN-STATUS              PIC X(12).                            
003900     05  FILLER                     PIC X(10).                            
