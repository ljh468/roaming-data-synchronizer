000100*****************************************************************         
000200*RDPARCV - LINKAGE RECORD FOR CALL "RDSARCV"                   *          
000300*RDSMAIN PASSES THE INBOUND DIRECTORY, THE BACKUP ROOT AND THE *          
000400*RUN STAMP; RDSARCV HANDS BACK HOW MANY FILES IT MOVED AND THE *          
000500*ARCHIVE DIRECTORY NAME IT BUILT, FOR THE COMPLETION REPORT.   *          
000600*****************************************************************         
000700*HISTORY OF MODIFICATION:                                                 
000800*****************************************************************         
000900*TAG    DATE       INIT   DESCRIPTION                                     
001000*------ ---------- ------ ------------------------------------            
001100*RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441            
001200*                          - INITIAL VERSION.                             
001300*------ ---------- ------ ------------------------------------            
001400*RM1C05 11/01/2017 TMPJP6 - REQUEST 49901 - WIDEN FILE PATTERN            
001500*                            FROM X(08) TO X(20) - SOME INBOUND           
001600*                            FEEDS NOW USE LONGER GLOB MASKS.             
001700*------ ---------- ------ ------------------------------------            
001800*RM1D08 04/03/2022 TMPJP6 - REQUEST 61140 - ADD THE SPLIT-OUT             
001900*                            LEAF-NAME VIEW SO RDSARCV CAN TRACE          
002000*                            THE ARCHIVE FOLDER IT BUILT ON THE           
002100*                            JOB LOG WITHOUT THE FULL PATH.               
002200*------ ---------- ------ ------------------------------------            
002300*RM1D09 10/08/2026 TMPJP6 - REQUEST 61204 - DROP THE LAST-23-             
002400*                            BYTES LEAF-NAME VIEW ADDED BY                
002500*                            RM1D08 - WK-C-ARCV-ARCHIVE-DIR IS            
002600*                            BUILT LEFT-JUSTIFIED (BACKUP ROOT            
002700*                            TRIMMED, THEN THE LEAF) SO THE LEAF          
002800*                            IS NOT AT A FIXED OFFSET AND THE             
002900*                            VIEW ALWAYS READ BACK BLANKS.                
003000*                            RDSARCV NOW TRACES THE LEAF FROM             
003100*                            ITS OWN WK-C-BLD-LEAF BUILD FIELD.           
003200*****************************************************************         
003300 01  WK-C-ARCV-RECORD.                                                    
003400     05  WK-C-ARCV-INPUT.                                                 
003500         10  WK-C-ARCV-SOURCE-DIR   PIC X(100).                           
003600         10  WK-C-ARCV-BACKUP-ROOT  PIC X(100).                           
003700         10  WK-C-ARCV-FILE-MASK    PIC X(20).                            
003800         10  WK-C-ARCV-RUN-DATE     PIC 9(08).                            
003900         10  WK-C-ARCV-RUN-TIME     PIC 9(06).                            
004000     05  WK-C-ARCV-OUTPUT.                                                
004100         10  WK-C-ARCV-ARCHIVE-DIR  PIC X(120).                           
004200         10  WK-C-ARCV-FILES-MOVED  PIC 9(05) COMP-3.                     
004300         10  WK-C-ARCV-SRC-MISSING  PIC X(01).                            
004400             88  WK-C-ARCV-NO-SOURCE-DIR   VALUE "Y".                     
004500         10  FILLER                 PIC X(10).                            
