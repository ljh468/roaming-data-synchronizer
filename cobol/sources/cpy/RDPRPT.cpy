000100*****************************************************************         
000200*RDPRPT - LINKAGE RECORD FOR CALL "RDSRPT"                     *          
000300*RDSMAIN FILLS THIS IN WITH THE JOB-LEVEL AND STEP-LEVEL        *         
000400*COUNTERS GATHERED DURING THE RUN AND CALLS RDSRPT ONCE, AT    *          
000500*JOB END, TO PRINT THE COMPLETION REPORT (SEE RDSPRNT).        *          
000600*****************************************************************         
000700*HISTORY OF MODIFICATION:                                                 
000800*****************************************************************         
000900*TAG    DATE       INIT   DESCRIPTION                                     
001000*------ ---------- ------ ------------------------------------            
001100*RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441            
001200*                          - INITIAL VERSION, ONE STEP ONLY.              
001300*------ ---------- ------ ------------------------------------            
001400*RM1B09 30/03/2014 ACNFAM - REQUEST 41005 - ADD THE ARCHIVE STEP          
001500*                            DETAIL LINE (RDP-RPT-STEP-TBL(2))            
001600*                            WHEN THE ARCHIVE TASKLET WAS ADDED.          
001700*------ ---------- ------ ------------------------------------            
001800*RM1D04 04/03/2022 TMPJP6 - REQUEST 61140 - DROP THE SPLIT JOB-           
001900*                            ID/FREETEXT VIEW OF THE JOB NAME -           
002000*                            IT WAS TRUNCATING THE JOB NAME TO            
002100*                            8 BYTES ON THE REPORT HEADER. THE            
002200*                            FULL 20-BYTE NAME PRINTS INSTEAD.            
002300*****************************************************************         
002400 01  WK-C-RPT-RECORD.                                                     
002500     05  WK-C-RPT-INPUT.                                                  
002600         10  WK-C-RPT-JOB-NAME      PIC X(20).                            
002700         10  WK-C-RPT-JOB-STATUS    PIC X(09).                            
002800             88  WK-C-RPT-COMPLETED       VALUE "COMPLETED".              
002900             88  WK-C-RPT-FAILED          VALUE "FAILED".                 
003000         10  WK-C-RPT-START-DATE    PIC 9(08).                            
003100         10  WK-C-RPT-START-TIME    PIC 9(06).                            
003200         10  WK-C-RPT-END-DATE      PIC 9(08).                            
003300         10  WK-C-RPT-END-TIME      PIC 9(06).                            
003400         10  WK-C-RPT-DURATION-SEC  PIC 9(06) COMP-3.                     
003500         10  WK-C-RPT-ARCHIVED-CNT  PIC 9(05) COMP-3.                     
003600         10  WK-C-RPT-STEP-TBL OCCURS 2 TIMES                             
003700                                INDEXED BY WK-C-RPT-STEP-IX.              
003800             15  WK-C-RPT-STEP-NAME     PIC X(20).                        
003900             15  WK-C-RPT-STEP-READ     PIC 9(07) COMP-3.                 
004000             15  WK-C-RPT-STEP-WRITTEN  PIC 9(07) COMP-3.                 
004100             15  WK-C-RPT-STEP-SKIPPED  PIC 9(07) COMP-3.                 
004200     05  WK-C-RPT-OUTPUT.                                                 
004300         10  WK-C-RPT-PRINTED       PIC X(01).                            
004400             88  WK-C-RPT-WAS-PRINTED     VALUE "Y".                      
004500         10  FILLER                 PIC X(09).                            
