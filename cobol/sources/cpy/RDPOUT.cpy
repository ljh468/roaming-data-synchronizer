000100*****************************************************************         
000200*RDPOUT - ROAMING STATUS OUTPUT RECORD (RDSSTAT FD LAYOUT)     *          
000300*ONE RECORD PER SUCCESSFULLY VALIDATED ROAMING PING. WRITTEN   *          
000400*BY RDSMAIN IN REC-ID SEQUENCE. 8 BYTES OF FILLER ARE RESERVED *          
000500*AT THE END FOR THE NEXT FIELD THE BUSINESS ASKS FOR SO WE DO  *          
000600*NOT HAVE TO RESIZE THE FILE AGAIN (SEE RM1D11 BELOW).         *          
000700*****************************************************************         
000800*HISTORY OF MODIFICATION:                                                 
000900*****************************************************************         
001000*TAG    DATE       INIT   DESCRIPTION                                     
001100*------ ---------- ------ ------------------------------------            
001200*RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441            
001300*                          - INITIAL VERSION.                             
001400*------ ---------- ------ ------------------------------------            
001500*RM1D11 23/08/2019 ACNFAM - REQUEST 58820 - RESERVE 8 BYTES OF            
001600*                            TRAILING FILLER ON THE OUTPUT                
001700*                            RECORD FOR FUTURE EXPANSION.                 
001800*------ ---------- ------ ------------------------------------            
001900*RM1E02 04/03/2022 TMPJP6 - REQUEST 61140 - DROP THE SPARE                
002000*                            COMBINED-STAMP REDEFINES - NOTHING           
002100*                            EVER READS RDP-OUT-STATUS-STAMP-N            
002200*                            OR RDP-OUT-CREATED-STAMP-N AND THE           
002300*                            AGEING REPORT THEY WERE ADDED FOR            
002400*                            WAS NEVER BUILT.                             
002500*****************************************************************         
002600 01  RDP-OUTPUT-RECORD.                                                   
002700     05  RDP-OUT-REC-ID             PIC 9(09).                            
002800     05  RDP-OUT-USER-ID            PIC 9(09).                            
002900     05  RDP-OUT-DEVICE-ID          PIC X(50).                            
003000     05  RDP-OUT-LOCATION           PIC X(100).                           
003100     05  RDP-OUT-STATUS-STAMP-GRP.                                        
003200         10  RDP-OUT-STATUS-DATE    PIC 9(08).                            
003300         10  RDP-OUT-STATUS-TIME    PIC 9(06).                            
003400     05  RDP-OUT-STATUS             PIC X(12).                            
003500     05  RDP-OUT-CREATED-STAMP-GRP.                                       
003600         10  RDP-OUT-CREATED-DATE   PIC 9(08).                            
003700         10  RDP-OUT-CREATED-TIME   PIC 9(06).                            
003800     05  FILLER                     PIC X(08).                            
