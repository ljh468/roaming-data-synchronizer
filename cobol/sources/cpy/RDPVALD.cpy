000100*****************************************************************         
000200*RDPVALD - LINKAGE RECORD FOR CALL "RDSVALD"                   *          
000300*RDSMAIN PASSES ONE RAW INPUT FIELD GROUP IN; RDSVALD HANDS    *          
000400*BACK THE FOUND/NOT-FOUND SWITCH, THE REJECT REASON CODE AND,  *          
000500*WHEN THE RECORD PASSES, THE FULLY DECOMPOSED DATE/TIME AND    *          
000600*VALIDATED STATUS TOKEN READY FOR RDSMAIN TO STAMP AND WRITE.  *          
000700*****************************************************************         
000800*HISTORY OF MODIFICATION:                                                 
000900*****************************************************************         
001000*TAG    DATE       INIT   DESCRIPTION                                     
001100*------ ---------- ------ ------------------------------------            
001200*RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441            
001300*                          - INITIAL VERSION.                             
001400*------ ---------- ------ ------------------------------------            
001500*RM1B03 19/07/2013 ACNRJR - REQUEST 38220 - ADD THE DEV003                
001600*                            BLOCKLIST REJECT REASON SO RDSMAIN           
001700*                            CAN TELL A BLOCKLIST SKIP FROM A             
001800*                            BAD-TIMESTAMP SKIP ON THE JOB LOG.           
001900*------ ---------- ------ ------------------------------------            
002000*RM1C07 17/09/2020 ACNFAM - REQUEST 59910 - ADD THE NUMERIC-              
002100*                            EDIT VIEW OF THE REJECT CODE SO              
002200*                            RDSMAIN CAN DISPLAY A SHORT REASON           
002300*                            NUMBER ON THE SKIPPED-RECORD TRACE.          
002400*****************************************************************         
002500 01  WK-C-VALD-RECORD.                                                    
002600     05  WK-C-VALD-INPUT.                                                 
002700         10  WK-C-VALD-USER-ID      PIC 9(09).                            
002800         10  WK-C-VALD-DEVICE-ID    PIC X(50).                            
002900         10  WK-C-VALD-LOCATION     PIC X(100).                           
003000         10  WK-C-VALD-TIMESTAMP    PIC X(19).                            
003100         10  WK-C-VALD-STATUS-RAW   PIC X(12).                            
003200         10  FILLER                 PIC X(09).                            
003300     05  WK-C-VALD-OUTPUT.                                                
003400         10  WK-C-VALD-FOUND        PIC X(01).                            
003500             88  WK-C-VALD-PASSED          VALUE "Y".                     
003600             88  WK-C-VALD-REJECTED        VALUE "N".                     
003700         10  WK-C-VALD-REJECT-CD    PIC X(07).                            
003800             88  WK-C-VALD-RSN-NONE        VALUE SPACES.                  
003900             88  WK-C-VALD-RSN-MISSING     VALUE "RDS0010".               
004000             88  WK-C-VALD-RSN-BLOCKED     VALUE "RDS0020".               
004100             88  WK-C-VALD-RSN-BADTS       VALUE "RDS0030".               
004200             88  WK-C-VALD-RSN-BADSTAT     VALUE "RDS0040".               
004300         10  WK-C-VALD-STATUS-DATE  PIC 9(08).                            
004400         10  WK-C-VALD-STATUS-TIME  PIC 9(06).                            
004500         10  WK-C-VALD-STATUS       PIC X(12).                            
004600         10  FILLER                 PIC X(08).                            
004700*                                                                         
004800*NUMERIC-EDIT VIEW OF THE REJECT CODE, USED BY RDSMAIN TO SHOW            
004900*A SHORT REASON NUMBER ON THE SKIPPED-RECORD DISPLAY TRACE.               
005000*                                                                         
005100     05  WK-C-VALD-REJECT-CD-R REDEFINES                                  
005200                       WK-C-VALD-REJECT-CD.                               
005300         10  FILLER                 PIC X(03).                            
005400         10  WK-C-VALD-REJECT-NO    PIC 9(04).                            
