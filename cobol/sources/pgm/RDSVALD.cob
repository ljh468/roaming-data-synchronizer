000100***************************                                               
000200 IDENTIFICATION DIVISION.                                                 
000300***************************                                               
000400 PROGRAM-ID.     RDSVALD.                                                 
000500 AUTHOR.         TMPLVW.                                                  
000600 INSTALLATION.   ACCENTURE CASH MANAGEMENT DELIVERY CENTRE.               
000700 DATE-WRITTEN.   14 FEB 2011.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*                                                                         
001200*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE ONE ROAMING           
001300*              DEVICE PING READ BY RDSMAIN FROM THE INBOUND CSV           
001400*              AND TO BUILD THE DECOMPOSED DATE/TIME AND STATUS           
001500*              FIELDS RDSMAIN NEEDS TO WRITE THE OUTPUT RECORD.           
001600*              A RECORD FAILING ANY CHECK COMES BACK WITH                 
001700*              WK-C-VALD-REJECTED SET AND A REASON CODE; RDSMAIN          
001800*              SKIPS THE RECORD, IT DOES NOT ABORT THE RUN.               
001900*                                                                         
002000*-----------------------------------------------------------------        
002100* HISTORY OF MODIFICATION:                                                
002200*-----------------------------------------------------------------        
002300* TAG    DATE       INIT   DESCRIPTION                                    
002400* ------ ---------- ------ -----------------------------------            
002500* RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441           
002600*                           - INITIAL VERSION. VALIDATES USER-ID/         
002700*                             DEVICE-ID/TIMESTAMP PRESENT, SPLITS         
002800*                             THE TIMESTAMP, CHECKS STATUS ENUM.          
002900* ------ ---------- ------ -----------------------------------            
003000* RM1B03 19/07/2013 ACNRJR - REQUEST 38220 - ADD DEV003 DEVICE            
003100*                             BLOCKLIST CHECK (KNOWN-BAD DEVICE).         
003200* ------ ---------- ------ -----------------------------------            
003300* RM1C08 02/09/2016 TMPJP6 - REQUEST 51140 - TIGHTEN TIMESTAMP            
003400*                             CHECK TO REJECT NON-NUMERIC DATE/           
003500*                             TIME PARTS INSTEAD OF LETTING A             
003600*                             GARBLED LINE THROUGH AS ZEROES.             
003700* ------ ---------- ------ -----------------------------------            
003800* RM1D02 05/03/2021 ACNPTL - REQUEST 61310 - Y2K+21 HOUSEKEEPING,         
003900*                             NO LOGIC CHANGE - RECOMPILE ONLY.           
004000*-----------------------------------------------------------------        
004100 EJECT                                                                    
004200********************                                                      
004300 ENVIRONMENT DIVISION.                                                    
004400********************                                                      
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-AS400.                                              
004700 OBJECT-COMPUTER. IBM-AS400.                                              
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
004900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA                                 
005000        CLASS TS-DIGIT IS "0" THRU "9".                                   
005100***************                                                           
005200 DATA DIVISION.                                                           
005300***************                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500************************                                                  
005600 01  FILLER                    PIC X(24) VALUE                            
005700        "** PROGRAM RDSVALD **".                                          
005800                                                                          
005900* ---------------- PROGRAM WORKING STORAGE -----------------*             
006000 01  WK-C-COMMON.                                                         
006100     COPY RDPCOM.                                                         
006200                                                                          
006300 01  WK-C-ALLOWED-STATUS-TBL.                                             
006400     05  FILLER                PIC X(12) VALUE "CONNECTED   ".            
006500     05  FILLER                PIC X(12) VALUE "DISCONNECTED".            
006600     05  FILLER                PIC X(12) VALUE "ROAMING     ".            
006700 01  WK-C-ALLOWED-STATUS-R REDEFINES                                      
006800                       WK-C-ALLOWED-STATUS-TBL.                           
006900     05  WK-C-ALLOWED-STATUS   PIC X(12) OCCURS 3 TIMES                   
007000                                INDEXED BY WK-C-STATUS-IX.                
007100                                                                          
007200 01  WK-C-TIMESTAMP-WORK.                                                 
007300     05  WK-C-TS-RAW           PIC X(19).                                 
007400     05  WK-C-TS-RAW-R REDEFINES WK-C-TS-RAW.                             
007500         10  WK-C-TS-CCYY      PIC X(04).                                 
007600         10  WK-C-TS-DASH1     PIC X(01).                                 
007700         10  WK-C-TS-MM        PIC X(02).                                 
007800         10  WK-C-TS-DASH2     PIC X(01).                                 
007900         10  WK-C-TS-DD        PIC X(02).                                 
008000         10  WK-C-TS-TEE       PIC X(01).                                 
008100         10  WK-C-TS-HH        PIC X(02).                                 
008200         10  WK-C-TS-COLON1    PIC X(01).                                 
008300         10  WK-C-TS-MN        PIC X(02).                                 
008400         10  WK-C-TS-COLON2    PIC X(01).                                 
008500         10  WK-C-TS-SS        PIC X(02).                                 
008600     05  WK-C-TS-VALID         PIC X(01) VALUE "N".                       
008700         88  WK-C-TS-IS-VALID        VALUE "Y".                           
008800     05  FILLER                PIC X(01) VALUE SPACE.                     
008900                                                                          
009000 01  WK-N-WORK-COUNTERS.                                                  
009100     05  WK-N-BLOCKLIST-HITS   PIC 9(07) COMP-3 VALUE ZERO.               
009200     05  WK-N-CHAR-IX          PIC 9(02) COMP VALUE ZERO.                 
009300                                                                          
009400 01  WK-C-LITERALS.                                                       
009500     05  C-DEV003              PIC X(06) VALUE "DEV003".                  
009600                                                                          
009700********************                                                      
009800 LINKAGE SECTION.                                                         
009900********************                                                      
010000     COPY RDPVALD.                                                        
010100                                                                          
010200****************************************                                  
010300 PROCEDURE DIVISION USING WK-C-VALD-RECORD.                               
010400****************************************                                  
010500 MAIN-MODULE.                                                             
010600     PERFORM A000-VALIDATE-RECORD                                         
010700        THRU A099-VALIDATE-RECORD-EX.                                     
010800     EXIT PROGRAM.                                                        
010900                                                                          
011000*-----------------------------------------------------------------        
011100 A000-VALIDATE-RECORD.                                                    
011200*-----------------------------------------------------------------        
011300     MOVE "Y"                  TO WK-C-VALD-FOUND.                        
011400     MOVE SPACES                TO WK-C-VALD-REJECT-CD.                   
011500     INITIALIZE WK-C-VALD-STATUS-DATE                                     
011600                WK-C-VALD-STATUS-TIME                                     
011700                WK-C-VALD-STATUS.                                         
011800                                                                          
011900     PERFORM A010-CHECK-REQUIRED-FIELDS                                   
012000        THRU A010-CHECK-REQUIRED-FIELDS-EX.                               
012100     IF  WK-C-VALD-REJECTED                                               
012200         GO TO A099-VALIDATE-RECORD-EX                                    
012300     END-IF.                                                              
012400                                                                          
012500     PERFORM A020-CHECK-DEVICE-BLOCKLIST                                  
012600        THRU A020-CHECK-DEVICE-BLOCKLIST-EX.                              
012700     IF  WK-C-VALD-REJECTED                                               
012800         GO TO A099-VALIDATE-RECORD-EX                                    
012900     END-IF.                                                              
013000                                                                          
013100     PERFORM A030-CHECK-TIMESTAMP                                         
013200        THRU A030-CHECK-TIMESTAMP-EX.                                     
013300     IF  WK-C-VALD-REJECTED                                               
013400         GO TO A099-VALIDATE-RECORD-EX                                    
013500     END-IF.                                                              
013600                                                                          
013700     PERFORM A040-CHECK-STATUS-ENUM                                       
013800        THRU A040-CHECK-STATUS-EX.                                        
013900     IF  WK-C-VALD-REJECTED                                               
014000         GO TO A099-VALIDATE-RECORD-EX                                    
014100     END-IF.                                                              
014200                                                                          
014300     PERFORM A050-SPLIT-TIMESTAMP                                         
014400        THRU A050-SPLIT-TIMESTAMP-EX.                                     
014500                                                                          
014600 A099-VALIDATE-RECORD-EX.                                                 
014700     EXIT.                                                                
014800                                                                          
014900*-----------------------------------------------------------------        
015000 A010-CHECK-REQUIRED-FIELDS.                                              
015100*-----------------------------------------------------------------        
015200     IF  WK-C-VALD-USER-ID = ZEROES                                       
015300         SET WK-C-VALD-REJECTED    TO TRUE                                
015400         SET WK-C-VALD-RSN-MISSING TO TRUE                                
015500         GO TO A010-CHECK-REQUIRED-FIELDS-EX                              
015600     END-IF.                                                              
015700     IF  WK-C-VALD-DEVICE-ID = SPACES                                     
015800         SET WK-C-VALD-REJECTED    TO TRUE                                
015900         SET WK-C-VALD-RSN-MISSING TO TRUE                                
016000         GO TO A010-CHECK-REQUIRED-FIELDS-EX                              
016100     END-IF.                                                              
016200     IF  WK-C-VALD-TIMESTAMP = SPACES                                     
016300         SET WK-C-VALD-REJECTED    TO TRUE                                
016400         SET WK-C-VALD-RSN-MISSING TO TRUE                                
016500     END-IF.                                                              
016600 A010-CHECK-REQUIRED-FIELDS-EX.                                           
016700     EXIT.                                                                
016800                                                                          
016900*-----------------------------------------------------------------        
017000 A020-CHECK-DEVICE-BLOCKLIST.                                             
017100*-----------------------------------------------------------------        
017200     MOVE ZERO                 TO WK-N-CHAR-IX.                           
017300     INSPECT WK-C-VALD-DEVICE-ID TALLYING WK-N-CHAR-IX                    
017400        FOR ALL C-DEV003.                                                 
017500     IF  WK-N-CHAR-IX > 0                                                 
017600         SET WK-C-VALD-REJECTED    TO TRUE                                
017700         SET WK-C-VALD-RSN-BLOCKED TO TRUE                                
017800         ADD 1 TO WK-N-BLOCKLIST-HITS                                     
017900     END-IF.                                                              
018000 A020-CHECK-DEVICE-BLOCKLIST-EX.                                          
018100     EXIT.                                                                
018200                                                                          
018300*-----------------------------------------------------------------        
018400 A030-CHECK-TIMESTAMP.                                                    
018500*-----------------------------------------------------------------        
018600     MOVE "N"                  TO WK-C-TS-VALID.                          
018700     MOVE WK-C-VALD-TIMESTAMP  TO WK-C-TS-RAW.                            
018800                                                                          
018900     IF  WK-C-TS-DASH1 NOT = "-"  OR                                      
019000         WK-C-TS-DASH2 NOT = "-"  OR                                      
019100         WK-C-TS-TEE   NOT = "T"  OR                                      
019200         WK-C-TS-COLON1 NOT = ":" OR                                      
019300         WK-C-TS-COLON2 NOT = ":"                                         
019400         SET WK-C-VALD-REJECTED TO TRUE                                   
019500         SET WK-C-VALD-RSN-BADTS TO TRUE                                  
019600         GO TO A030-CHECK-TIMESTAMP-EX                                    
019700     END-IF.                                                              
019800                                                                          
019900     IF  WK-C-TS-CCYY IS NOT TS-DIGIT OR                                  
020000         WK-C-TS-MM   IS NOT TS-DIGIT OR                                  
020100         WK-C-TS-DD   IS NOT TS-DIGIT OR                                  
020200         WK-C-TS-HH   IS NOT TS-DIGIT OR                                  
020300         WK-C-TS-MN   IS NOT TS-DIGIT OR                                  
020400         WK-C-TS-SS   IS NOT TS-DIGIT                                     
020500         SET WK-C-VALD-REJECTED TO TRUE                                   
020600         SET WK-C-VALD-RSN-BADTS TO TRUE                                  
020700         GO TO A030-CHECK-TIMESTAMP-EX                                    
020800     END-IF.                                                              
020900                                                                          
021000     SET WK-C-TS-IS-VALID TO TRUE.                                        
021100 A030-CHECK-TIMESTAMP-EX.                                                 
021200     EXIT.                                                                
021300                                                                          
021400*-----------------------------------------------------------------        
021500 A040-CHECK-STATUS-ENUM.                                                  
021600*-----------------------------------------------------------------        
021700     SET WK-C-STATUS-IX TO 1.                                             
021800     SEARCH WK-C-ALLOWED-STATUS                                           
021900         AT END                                                           
022000             SET WK-C-VALD-REJECTED    TO TRUE                            
022100             SET WK-C-VALD-RSN-BADSTAT TO TRUE                            
022200         WHEN WK-C-ALLOWED-STATUS (WK-C-STATUS-IX)                        
022300                                 = WK-C-VALD-STATUS-RAW                   
022400             MOVE WK-C-VALD-STATUS-RAW TO WK-C-VALD-STATUS                
022500     END-SEARCH.                                                          
022600 A040-CHECK-STATUS-EX.                                                    
022700     EXIT.                                                                
022800                                                                          
022900*-----------------------------------------------------------------        
023000 A050-SPLIT-TIMESTAMP.                                                    
023100*-----------------------------------------------------------------        
023200     MOVE WK-C-TS-CCYY         TO WK-C-VALD-STATUS-DATE (1:4).            
023300     MOVE WK-C-TS-MM           TO WK-C-VALD-STATUS-DATE (5:2).            
023400     MOVE WK-C-TS-DD           TO WK-C-VALD-STATUS-DATE (7:2).            
023500     MOVE WK-C-TS-HH           TO WK-C-VALD-STATUS-TIME (1:2).            
023600     MOVE WK-C-TS-MN           TO WK-C-VALD-STATUS-TIME (3:2).            
023700     MOVE WK-C-TS-SS           TO WK-C-VALD-STATUS-TIME (5:2).            
023800 A050-SPLIT-TIMESTAMP-EX.                                                 
023900     EXIT.                                                                
024000                                                                          
024100******************************************************************        
024200*************** END OF PROGRAM SOURCE - RDSVALD ****************          
024300******************************************************************        
