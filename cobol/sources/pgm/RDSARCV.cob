000100***************************                                               
000200 IDENTIFICATION DIVISION.                                                 
000300***************************                                               
000400 PROGRAM-ID.     RDSARCV.                                                 
000500 AUTHOR.         TMPLVW.                                                  
000600 INSTALLATION.   ACCENTURE CASH MANAGEMENT DELIVERY CENTRE.               
000700 DATE-WRITTEN.   14 FEB 2011.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*                                                                         
001200*DESCRIPTION : THIS IS A CALLED ROUTINE TO ARCHIVE THE INBOUND            
001300*              ROAMING CSV FEED FILES ONCE RDSMAIN HAS FINISHED           
001400*              THE MAIN PROCESSING STEP. EVERY FILE IN THE SOURCE         
001500*              DIRECTORY MATCHING THE CONFIGURED MASK IS MOVED            
001600*              INTO A NEW archive_YYYYMMDD_HHMMSS SUBDIRECTORY            
001700*              UNDER THE BACKUP ROOT SO THE FEED CANNOT BE PICKED         
001800*              UP TWICE ON THE NEXT RUN.                                  
001900*                                                                         
002000*-----------------------------------------------------------------        
002100* HISTORY OF MODIFICATION:                                                
002200*-----------------------------------------------------------------        
002300* TAG    DATE       INIT   DESCRIPTION                                    
002400* ------ ---------- ------ -----------------------------------            
002500* RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441           
002600*                           - INITIAL VERSION. *.CSV ONLY.                
002700* ------ ---------- ------ -----------------------------------            
002800* RM1B06 03/05/2015 ACNRJR - REQUEST 44120 - GENERALISE THE FILE          
002900*                             MASK TO SUPPORT "*" AND "?" GLOB            
003000*                             WILDCARDS INSTEAD OF A HARD-CODED           
003100*                             ".CSV" SUFFIX TEST.                         
003200* ------ ---------- ------ -----------------------------------            
003300* RM1C05 11/01/2017 TMPJP6 - REQUEST 49901 - A FAILED MOVE OF             
003400*                             ONE FILE NO LONGER ABENDS THE STEP;         
003500*                             SKIP IT AND CARRY ON WITH THE REST.         
003600* ------ ---------- ------ -----------------------------------            
003700* RM1D08 04/03/2022 TMPJP6 - REQUEST 61140 - DISPLAY THE ARCHIVE          
003800*                             LEAF NAME ON THE JOB LOG SO THE             
003900*                             OPERATOR CAN FIND THE RUN'S BACKUP          
004000*                             FOLDER WITHOUT OPENING THE REPORT.          
004100* ------ ---------- ------ -----------------------------------            
004200* RM1D09 10/08/2026 TMPJP6 - REQUEST 61204 - TWO FIXES: (1) THE           
004300*                             ARCHIVE FOLDER NAME WAS BUILT AS            
004400*                             "ARCHIVE_" IN UPPER CASE - CHANGED          
004500*                             TO LOWER CASE "archive_" TO MATCH           
004600*                             THE NAMING STANDARD. (2) THE RM1D08         
004700*                             TRACE DISPLAY READ THE LEAF NAME            
004800*                             BACK OUT OF THE LINKAGE RECORD AT A         
004900*                             FIXED OFFSET, WHICH IS WRONG SINCE          
005000*                             THE FULL PATH IS BUILT LEFT-JUSTI-          
005100*                             FIED AND IS NOT A FIXED LENGTH - IT         
005200*                             ALWAYS DISPLAYED BLANKS. NOW TRACES         
005300*                             THE LEAF FROM THE LOCAL BUILD FIELD         
005400*                             WK-C-BLD-LEAF INSTEAD.                      
005500* ------ ---------- ------ -----------------------------------            
005600* RM1D10 10/08/2026 TMPJP6 - REQUEST 61245 - THE RM1B06 GLOB              
005700*                             MATCH NEVER WORKED FOR A MASK WITH          
005800*                             TEXT AFTER THE "*" - INCLUDING THIS         
005900*                             PROGRAM'S OWN DEFAULT "*.CSV" MASK.         
006000*                             ON THE "*" STEP IT JUMPED THE NAME          
006100*                             POINTER TO THE END OF THE NAME AND          
006200*                             THEN KEPT ADVANCING IT FOR EVERY            
006300*                             MASK CHARACTER AFTER THE "*", SO            
006400*                             THE POINTER RAN PAST THE END OF THE         
006500*                             NAME AND FORCED A "NO MATCH" EVERY          
006600*                             TIME. NO FILE WAS EVER ARCHIVED.            
006700*                             REWRITTEN TO SPLIT THE MASK AT THE          
006800*                             "*" INTO A PREFIX AND A SUFFIX AND          
006900*                             ANCHOR-MATCH EACH AGAINST THE FRONT         
007000*                             AND TAIL OF THE NAME.                       
007100*-----------------------------------------------------------------        
007200 EJECT                                                                    
007300********************                                                      
007400 ENVIRONMENT DIVISION.                                                    
007500********************                                                      
007600 CONFIGURATION SECTION.                                                   
007700 SOURCE-COMPUTER. IBM-AS400.                                              
007800 OBJECT-COMPUTER. IBM-AS400.                                              
007900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
008000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA                                 
008100        UPSI-0 IS WK-C-ARCHIVE-TEST-SWITCH                                
008200            ON STATUS IS WK-C-ARCHIVE-TEST-ON                             
008300            OFF STATUS IS WK-C-ARCHIVE-TEST-OFF.                          
008400***************                                                           
008500 DATA DIVISION.                                                           
008600***************                                                           
008700 WORKING-STORAGE SECTION.                                                 
008800************************                                                  
008900 01  FILLER                    PIC X(24) VALUE                            
009000        "** PROGRAM RDSARCV **".                                          
009100                                                                          
009200* ---------------- PROGRAM WORKING STORAGE -----------------*             
009300 01  WK-C-COMMON.                                                         
009400     COPY RDPCOM.                                                         
009500                                                                          
009600 01  WK-C-DIR-HANDLE.                                                     
009700     05  WK-C-DIR-TOKEN         PIC X(04) COMP-5 VALUE ZERO.              
009800     05  WK-C-DIR-RETCODE       PIC X(04) COMP-5 VALUE ZERO.              
009900     05  WK-C-DIR-ENTRY         PIC X(100) VALUE SPACES.                  
010000*                                                                         
010100*CHARACTER-AT-A-TIME VIEW OF THE DIRECTORY ENTRY NAME, USED BY            
010200*THE GLOB-MASK MATCHER BELOW SO THE NAME-LENGTH SCAN AND THE              
010300*MASK COMPARE WORK BY TABLE SUBSCRIPT INSTEAD OF REFERENCE                
010400*MODIFICATION.                                                            
010500*                                                                         
010600     05  WK-C-DIR-ENTRY-R REDEFINES                                       
010700                   WK-C-DIR-ENTRY.                                        
010800         10  WK-C-DIR-ENTRY-CHAR PIC X(01) OCCURS 100 TIMES               
010900                                  INDEXED BY WK-C-ENTRY-IX.               
011000     05  WK-C-DIR-ENTRY-ATTR    PIC X(01) VALUE SPACES.                   
011100                                                                          
011200 01  WK-C-WORK-AREA.                                                      
011300     05  WK-C-SOURCE-PATH       PIC X(100) VALUE SPACES.                  
011400     05  WK-C-TARGET-PATH       PIC X(120) VALUE SPACES.                  
011500     05  WK-C-ARCHIVE-DIR       PIC X(120) VALUE SPACES.                  
011600     05  WK-C-NO-MORE-ENTRIES   PIC X(01) VALUE "N".                      
011700         88  WK-C-END-OF-DIRECTORY  VALUE "Y".                            
011800     05  WK-C-MOVE-OK           PIC X(01) VALUE "N".                      
011900         88  WK-C-MOVE-SUCCEEDED    VALUE "Y".                            
012000                                                                          
012100 01  WK-C-ARCHIVE-DIR-BUILD.                                              
012200     05  FILLER                 PIC X(08) VALUE "archive_".               
012300     05  WK-C-BLD-DATE          PIC 9(08).                                
012400     05  FILLER                 PIC X(01) VALUE "_".                      
012500     05  WK-C-BLD-TIME          PIC 9(06).                                
012600 01  WK-C-ARCHIVE-DIR-BUILD-R REDEFINES                                   
012700                       WK-C-ARCHIVE-DIR-BUILD.                            
012800     05  WK-C-BLD-LEAF          PIC X(23).                                
012900                                                                          
013000 01  WK-N-WORK-COUNTERS.                                                  
013100     05  WK-N-FILES-MOVED       PIC 9(05) COMP-3 VALUE ZERO.              
013200     05  WK-N-MASK-LEN          PIC 9(02) COMP VALUE ZERO.                
013300     05  WK-N-NAME-LEN          PIC 9(03) COMP VALUE ZERO.                
013400     05  WK-N-MASK-IX           PIC 9(02) COMP VALUE ZERO.                
013500     05  WK-N-NAME-IX           PIC 9(03) COMP VALUE ZERO.                
013600     05  WK-N-STAR-POS          PIC 9(02) COMP VALUE ZERO.                
013700     05  WK-N-PREFIX-LEN        PIC 9(02) COMP VALUE ZERO.                
013800     05  WK-N-SUFFIX-LEN        PIC 9(02) COMP VALUE ZERO.                
013900     05  WK-N-SUFFIX-IX         PIC 9(02) COMP VALUE ZERO.                
014000     05  WK-N-MATCH-OK          PIC X(01) VALUE "N".                      
014100         88  WK-N-PATTERN-MATCHES   VALUE "Y".                            
014200                                                                          
014300********************                                                      
014400 LINKAGE SECTION.                                                         
014500********************                                                      
014600     COPY RDPARCV.                                                        
014700                                                                          
014800****************************************                                  
014900 PROCEDURE DIVISION USING WK-C-ARCV-RECORD.                               
015000****************************************                                  
015100 MAIN-MODULE.                                                             
015200     PERFORM A010-BUILD-ARCHIVE-DIR                                       
015300        THRU A010-BUILD-ARCHIVE-DIR-EX.                                   
015400     PERFORM A020-TEST-SOURCE-DIR                                         
015500        THRU A020-TEST-SOURCE-DIR-EX.                                     
015600     IF  WK-C-ARCV-NO-SOURCE-DIR                                          
015700         GO TO A099-PROCESS-CALLED-ROUTINE-EX                             
015800     END-IF.                                                              
015900     PERFORM A030-CREATE-ARCHIVE-DIR                                      
016000        THRU A030-CREATE-ARCHIVE-DIR-EX.                                  
016100     PERFORM A040-ARCHIVE-ALL-FILES                                       
016200        THRU A040-ARCHIVE-ALL-FILES-EX.                                   
016300 A099-PROCESS-CALLED-ROUTINE-EX.                                          
016400     MOVE WK-N-FILES-MOVED      TO WK-C-ARCV-FILES-MOVED.                 
016500     EXIT PROGRAM.                                                        
016600                                                                          
016700*-----------------------------------------------------------------        
016800 A010-BUILD-ARCHIVE-DIR.                                                  
016900*-----------------------------------------------------------------        
017000     MOVE WK-C-ARCV-RUN-DATE    TO WK-C-BLD-DATE.                         
017100     MOVE WK-C-ARCV-RUN-TIME    TO WK-C-BLD-TIME.                         
017200     STRING WK-C-ARCV-BACKUP-ROOT DELIMITED BY SPACE                      
017300            "/" DELIMITED BY SIZE                                         
017400            WK-C-BLD-LEAF       DELIMITED BY SIZE                         
017500         INTO WK-C-ARCHIVE-DIR.                                           
017600     MOVE WK-C-ARCHIVE-DIR      TO WK-C-ARCV-ARCHIVE-DIR.                 
017700     DISPLAY "RDSARCV - ARCHIVING TO " WK-C-BLD-LEAF.                     
017800 A010-BUILD-ARCHIVE-DIR-EX.                                               
017900     EXIT.                                                                
018000                                                                          
018100*-----------------------------------------------------------------        
018200 A020-TEST-SOURCE-DIR.                                                    
018300*-----------------------------------------------------------------        
018400     MOVE "N"                  TO WK-C-ARCV-SRC-MISSING.                  
018500     CALL "CBL_CHECK_FILE_EXIST" USING WK-C-ARCV-SOURCE-DIR               
018600                                       WK-C-DIR-ENTRY-ATTR                
018700         ON EXCEPTION                                                     
018800             MOVE "Y"           TO WK-C-ARCV-SRC-MISSING                  
018900     END-CALL.                                                            
019000 A020-TEST-SOURCE-DIR-EX.                                                 
019100     EXIT.                                                                
019200                                                                          
019300*-----------------------------------------------------------------        
019400 A030-CREATE-ARCHIVE-DIR.                                                 
019500*-----------------------------------------------------------------        
019600     CALL "CBL_CREATE_DIR" USING WK-C-ARCHIVE-DIR                         
019700         RETURNING WK-C-DIR-RETCODE.                                      
019800     IF  WK-C-DIR-RETCODE NOT = 0                                         
019900         DISPLAY "RDSARCV - CREATE DIR WARNING " WK-C-ARCHIVE-DIR         
020000         DISPLAY "RETURN CODE IS " WK-C-DIR-RETCODE                       
020100     END-IF.                                                              
020200 A030-CREATE-ARCHIVE-DIR-EX.                                              
020300     EXIT.                                                                
020400                                                                          
020500*-----------------------------------------------------------------        
020600 A040-ARCHIVE-ALL-FILES.                                                  
020700*-----------------------------------------------------------------        
020800     MOVE "N"                  TO WK-C-NO-MORE-ENTRIES.                   
020900     CALL "CBL_OPEN_DIR" USING WK-C-ARCV-SOURCE-DIR                       
021000         RETURNING WK-C-DIR-TOKEN.                                        
021100     IF  WK-C-DIR-TOKEN = 0                                               
021200         DISPLAY "RDSARCV - OPEN DIR ERROR " WK-C-ARCV-SOURCE-DIR         
021300         GO TO A040-ARCHIVE-ALL-FILES-EX                                  
021400     END-IF.                                                              
021500     PERFORM B000-ARCHIVE-ONE-ENTRY                                       
021600        THRU B000-ARCHIVE-ONE-ENTRY-EX                                    
021700        UNTIL WK-C-END-OF-DIRECTORY.                                      
021800     CALL "CBL_CLOSE_DIR" USING WK-C-DIR-TOKEN.                           
021900 A040-ARCHIVE-ALL-FILES-EX.                                               
022000     EXIT.                                                                
022100                                                                          
022200*-----------------------------------------------------------------        
022300 B000-ARCHIVE-ONE-ENTRY.                                                  
022400*-----------------------------------------------------------------        
022500     CALL "CBL_READ_DIR" USING WK-C-DIR-TOKEN                             
022600                                WK-C-DIR-ENTRY                            
022700                                WK-C-DIR-ENTRY-ATTR                       
022800         RETURNING WK-C-DIR-RETCODE.                                      
022900     IF  WK-C-DIR-RETCODE NOT = 0                                         
023000         SET WK-C-END-OF-DIRECTORY TO TRUE                                
023100         GO TO B000-ARCHIVE-ONE-ENTRY-EX                                  
023200     END-IF.                                                              
023300                                                                          
023400     PERFORM C000-MATCH-FILE-MASK                                         
023500        THRU C000-MATCH-FILE-MASK-EX.                                     
023600     IF  NOT WK-N-PATTERN-MATCHES                                         
023700         GO TO B000-ARCHIVE-ONE-ENTRY-EX                                  
023800     END-IF.                                                              
023900                                                                          
024000     STRING WK-C-ARCV-SOURCE-DIR DELIMITED BY SPACE                       
024100            "/" DELIMITED BY SIZE                                         
024200            WK-C-DIR-ENTRY      DELIMITED BY SPACE                        
024300         INTO WK-C-SOURCE-PATH.                                           
024400     STRING WK-C-ARCHIVE-DIR     DELIMITED BY SPACE                       
024500            "/" DELIMITED BY SIZE                                         
024600            WK-C-DIR-ENTRY      DELIMITED BY SPACE                        
024700         INTO WK-C-TARGET-PATH.                                           
024800                                                                          
024900     MOVE "N"                  TO WK-C-MOVE-OK.                           
025000     CALL "CBL_RENAME_FILE" USING WK-C-SOURCE-PATH                        
025100                                  WK-C-TARGET-PATH                        
025200         RETURNING WK-C-DIR-RETCODE.                                      
025300     IF  WK-C-DIR-RETCODE = 0                                             
025400         MOVE "Y"               TO WK-C-MOVE-OK                           
025500         ADD 1 TO WK-N-FILES-MOVED                                        
025600     ELSE                                                                 
025700         DISPLAY "RDSARCV - MOVE FAILED - " WK-C-SOURCE-PATH              
025800         DISPLAY "RETURN CODE IS " WK-C-DIR-RETCODE                       
025900     END-IF.                                                              
026000 B000-ARCHIVE-ONE-ENTRY-EX.                                               
026100     EXIT.                                                                
026200                                                                          
026300*-----------------------------------------------------------------        
026400 C000-MATCH-FILE-MASK.                                                    
026500*-----------------------------------------------------------------        
026600*    SIMPLE GLOB MATCH - "*" IS ZERO OR MORE CHARACTERS, "?" IS           
026700*    EXACTLY ONE CHARACTER. THE MASKS THIS FEED USES NEVER HAVE           
026800*    MORE THAN ONE "*", SO THE MASK IS SPLIT AT THE "*" INTO A            
026900*    PREFIX (THE PART BEFORE IT) AND A SUFFIX (THE PART AFTER             
027000*    IT); THE PREFIX IS MATCHED AGAINST THE FRONT OF THE NAME             
027100*    AND THE SUFFIX AGAINST THE TAIL OF THE NAME. A MASK WITH NO          
027200*    "*" MUST MATCH THE NAME CHARACTER FOR CHARACTER.                     
027300     PERFORM C010-FIND-MASK-LENGTH                                        
027400        THRU C010-FIND-MASK-LENGTH-EX.                                    
027500     PERFORM C020-FIND-NAME-LENGTH                                        
027600        THRU C020-FIND-NAME-LENGTH-EX.                                    
027700     PERFORM C015-FIND-STAR-POSITION                                      
027800        THRU C015-FIND-STAR-POSITION-EX.                                  
027900     MOVE "Y"                  TO WK-N-MATCH-OK.                          
028000     IF  WK-N-STAR-POS = ZERO                                             
028100         IF  WK-N-MASK-LEN NOT = WK-N-NAME-LEN                            
028200             MOVE "N"           TO WK-N-MATCH-OK                          
028300         ELSE                                                             
028400             MOVE ZERO          TO WK-N-NAME-IX                           
028500             PERFORM D000-MATCH-ONE-CHAR                                  
028600                THRU D000-MATCH-ONE-CHAR-EX                               
028700                VARYING WK-N-MASK-IX FROM 1 BY 1                          
028800                   UNTIL WK-N-MASK-IX > WK-N-MASK-LEN                     
028900                      OR NOT WK-N-PATTERN-MATCHES                         
029000         END-IF                                                           
029100     ELSE                                                                 
029200         COMPUTE WK-N-PREFIX-LEN = WK-N-STAR-POS - 1.                     
029300         COMPUTE WK-N-SUFFIX-LEN = WK-N-MASK-LEN - WK-N-STAR-POS.         
029400         IF  WK-N-NAME-LEN < WK-N-PREFIX-LEN + WK-N-SUFFIX-LEN            
029500             MOVE "N"           TO WK-N-MATCH-OK                          
029600         ELSE                                                             
029700             MOVE ZERO          TO WK-N-NAME-IX                           
029800             PERFORM D000-MATCH-ONE-CHAR                                  
029900                THRU D000-MATCH-ONE-CHAR-EX                               
030000                VARYING WK-N-MASK-IX FROM 1 BY 1                          
030100                   UNTIL WK-N-MASK-IX > WK-N-PREFIX-LEN                   
030200                      OR NOT WK-N-PATTERN-MATCHES                         
030300             IF  WK-N-PATTERN-MATCHES                                     
030400                 PERFORM D010-MATCH-SUFFIX-CHAR                           
030500                    THRU D010-MATCH-SUFFIX-CHAR-EX                        
030600                    VARYING WK-N-SUFFIX-IX FROM 1 BY 1                    
030700                       UNTIL WK-N-SUFFIX-IX > WK-N-SUFFIX-LEN             
030800                          OR NOT WK-N-PATTERN-MATCHES                     
030900             END-IF                                                       
031000         END-IF                                                           
031100     END-IF.                                                              
031200 C000-MATCH-FILE-MASK-EX.                                                 
031300     EXIT.                                                                
031400                                                                          
031500*-----------------------------------------------------------------        
031600*    FINDS THE TRAILING-SPACE-TRIMMED LENGTH OF THE FILE MASK BY          
031700*    SCANNING BACKWARD FROM THE END OF THE FIELD.                         
031800*-----------------------------------------------------------------        
031900 C010-FIND-MASK-LENGTH.                                                   
032000     PERFORM C011-BACK-UP-MASK                                            
032100        THRU C011-BACK-UP-MASK-EX                                         
032200        VARYING WK-N-MASK-LEN FROM 20 BY -1                               
032300           UNTIL WK-N-MASK-LEN = 0                                        
032400              OR WK-C-ARCV-FILE-MASK (WK-N-MASK-LEN:1) NOT =              
032500                 SPACE.                                                   
032600 C010-FIND-MASK-LENGTH-EX.                                                
032700     EXIT.                                                                
032800                                                                          
032900 C011-BACK-UP-MASK.                                                       
033000 C011-BACK-UP-MASK-EX.                                                    
033100     EXIT.                                                                
033200                                                                          
033300*-----------------------------------------------------------------        
033400*    SCANS THE MASK LEFT TO RIGHT FOR THE "*" WILDCARD.                   
033500*    WK-N-STAR-POS STAYS ZERO WHEN THE MASK HAS NO "*".                   
033600*-----------------------------------------------------------------        
033700 C015-FIND-STAR-POSITION.                                                 
033800     MOVE ZERO                 TO WK-N-STAR-POS.                          
033900     PERFORM C016-TEST-STAR-CHAR                                          
034000        THRU C016-TEST-STAR-CHAR-EX                                       
034100        VARYING WK-N-MASK-IX FROM 1 BY 1                                  
034200           UNTIL WK-N-MASK-IX > WK-N-MASK-LEN                             
034300              OR WK-N-STAR-POS NOT = ZERO.                                
034400 C015-FIND-STAR-POSITION-EX.                                              
034500     EXIT.                                                                
034600                                                                          
034700 C016-TEST-STAR-CHAR.                                                     
034800     IF  WK-C-ARCV-FILE-MASK (WK-N-MASK-IX:1) = "*"                       
034900         MOVE WK-N-MASK-IX      TO WK-N-STAR-POS                          
035000     END-IF.                                                              
035100 C016-TEST-STAR-CHAR-EX.                                                  
035200     EXIT.                                                                
035300                                                                          
035400*-----------------------------------------------------------------        
035500*    FINDS THE TRAILING-SPACE-TRIMMED LENGTH OF THE DIRECTORY             
035600*    ENTRY NAME RETURNED BY CBL_READ_DIR.                                 
035700*-----------------------------------------------------------------        
035800 C020-FIND-NAME-LENGTH.                                                   
035900     PERFORM C021-BACK-UP-NAME                                            
036000        THRU C021-BACK-UP-NAME-EX                                         
036100        VARYING WK-C-ENTRY-IX FROM 100 BY -1                              
036200           UNTIL WK-C-ENTRY-IX = 0                                        
036300              OR WK-C-DIR-ENTRY-CHAR (WK-C-ENTRY-IX) NOT = SPACE.         
036400     SET WK-N-NAME-LEN           TO WK-C-ENTRY-IX.                        
036500 C020-FIND-NAME-LENGTH-EX.                                                
036600     EXIT.                                                                
036700                                                                          
036800 C021-BACK-UP-NAME.                                                       
036900 C021-BACK-UP-NAME-EX.                                                    
037000     EXIT.                                                                
037100                                                                          
037200*-----------------------------------------------------------------        
037300*    COMPARES THE MASK PREFIX (THE PART BEFORE THE "*", OR THE            
037400*    WHOLE MASK WHEN THERE IS NO "*") POSITION BY POSITION                
037500*    AGAINST THE FRONT OF THE NAME. "?" MATCHES ANY ONE                   
037600*    CHARACTER; ANYTHING ELSE MUST MATCH THE NAME CHARACTER               
037700*    EXACTLY. THE CALLER HAS ALREADY CHECKED THE NAME IS LONG             
037800*    ENOUGH TO HOLD THE PREFIX.                                           
037900*-----------------------------------------------------------------        
038000 D000-MATCH-ONE-CHAR.                                                     
038100     ADD 1                      TO WK-N-NAME-IX.                          
038200     IF  WK-C-ARCV-FILE-MASK (WK-N-MASK-IX:1) NOT = "?"                   
038300     AND WK-C-ARCV-FILE-MASK (WK-N-MASK-IX:1) NOT =                       
038400         WK-C-DIR-ENTRY-CHAR (WK-N-NAME-IX)                               
038500         MOVE "N"                TO WK-N-MATCH-OK                         
038600     END-IF.                                                              
038700 D000-MATCH-ONE-CHAR-EX.                                                  
038800     EXIT.                                                                
038900                                                                          
039000*-----------------------------------------------------------------        
039100*    COMPARES THE MASK SUFFIX (THE PART AFTER THE "*") POSITION           
039200*    BY POSITION AGAINST THE TAIL OF THE NAME. "?" MATCHES ANY            
039300*    ONE CHARACTER; ANYTHING ELSE MUST MATCH THE NAME CHARACTER           
039400*    EXACTLY. THE CALLER HAS ALREADY CHECKED THE NAME IS LONG             
039500*    ENOUGH TO HOLD THE PREFIX AND THE SUFFIX TOGETHER.                   
039600*-----------------------------------------------------------------        
039700 D010-MATCH-SUFFIX-CHAR.                                                  
039800     COMPUTE WK-N-MASK-IX = WK-N-STAR-POS + WK-N-SUFFIX-IX.               
039900     COMPUTE WK-N-NAME-IX = WK-N-NAME-LEN - WK-N-SUFFIX-LEN               
040000                                           + WK-N-SUFFIX-IX.              
040100     IF  WK-C-ARCV-FILE-MASK (WK-N-MASK-IX:1) NOT = "?"                   
040200     AND WK-C-ARCV-FILE-MASK (WK-N-MASK-IX:1) NOT =                       
040300         WK-C-DIR-ENTRY-CHAR (WK-N-NAME-IX)                               
040400         MOVE "N"                TO WK-N-MATCH-OK                         
040500     END-IF.                                                              
040600 D010-MATCH-SUFFIX-CHAR-EX.                                               
040700     EXIT.                                                                
040800                                                                          
040900******************************************************************        
041000*************** END OF PROGRAM SOURCE - RDSARCV ****************          
041100******************************************************************        
