000100***************************                                               
000200 IDENTIFICATION DIVISION.                                                 
000300***************************                                               
000400 PROGRAM-ID.     RDSRPT.                                                  
000500 AUTHOR.         TMPLVW.                                                  
000600 INSTALLATION.   ACCENTURE CASH MANAGEMENT DELIVERY CENTRE.               
000700 DATE-WRITTEN.   14 FEB 2011.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*                                                                         
001200*DESCRIPTION : THIS IS A CALLED ROUTINE TO PRINT THE ROAMING SYNC         
001300*              COMPLETION REPORT ON RDSPRNT. RDSMAIN CALLS THIS           
001400*              ONCE AT JOB END WITH THE JOB-LEVEL RESULT AND THE          
001500*              READ/WRITTEN/SKIPPED COUNTS FOR EACH STEP IT RAN.          
001600*              A FAILED JOB GETS A TRAILING ALERT LINE.                   
001700*                                                                         
001800*-----------------------------------------------------------------        
001900* HISTORY OF MODIFICATION:                                                
002000*-----------------------------------------------------------------        
002100* TAG    DATE       INIT   DESCRIPTION                                    
002200* ------ ---------- ------ -----------------------------------            
002300* RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441           
002400*                           - INITIAL VERSION, ONE STEP DETAIL            
002500*                             LINE (ROAMING DATA PROCESSOR).              
002600* ------ ---------- ------ -----------------------------------            
002700* RM1B09 30/03/2014 ACNFAM - REQUEST 41005 - SECOND DETAIL LINE           
002800*                             FOR THE FILE ARCHIVE STEP AND THE           
002900*                             ARCHIVED-FILE-COUNT ON THE TOTALS.          
003000* ------ ---------- ------ -----------------------------------            
003100* RM1C11 22/08/2018 TMPJP6 - REQUEST 55230 - ADD THE ALERT LINE           
003200*                             WHEN JOB STATUS COMES BACK FAILED.          
003300* ------ ---------- ------ -----------------------------------            
003400* RM1D06 04/03/2022 TMPJP6 - REQUEST 61140 - REBUILD THE WHOLE            
003500*                             REPORT TO THE STANDARD LABELLED             
003600*                             LAYOUT (JOB NAME/STATUS/START/END/          
003700*                             DURATION, FOUR SEPARATE TOTALS              
003800*                             LINES) AND PRINT THE FULL 20-BYTE           
003900*                             JOB NAME INSTEAD OF AN 8-BYTE SLICE.        
004000*-----------------------------------------------------------------        
004100 EJECT                                                                    
004200********************                                                      
004300 ENVIRONMENT DIVISION.                                                    
004400********************                                                      
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-AS400.                                              
004700 OBJECT-COMPUTER. IBM-AS400.                                              
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
004900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA                                 
005000        C01 IS TOP-OF-FORM.                                               
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT RDSPRNT ASSIGN TO "RDSPRNT"                                   
005400         ORGANIZATION IS SEQUENTIAL                                       
005500         FILE STATUS IS WK-C-FILE-STATUS.                                 
005600***************                                                           
005700 DATA DIVISION.                                                           
005800***************                                                           
005900 FILE SECTION.                                                            
006000 FD  RDSPRNT                                                              
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORDING MODE IS F.                                                 
006300 01  RDS-PRINT-LINE              PIC X(132).                              
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600************************                                                  
006700 01  FILLER                    PIC X(24) VALUE                            
006800        "** PROGRAM RDSRPT **".                                           
006900                                                                          
007000* ---------------- PROGRAM WORKING STORAGE -----------------*             
007100 01  WK-C-COMMON.                                                         
007200     COPY RDPCOM.                                                         
007300                                                                          
007400*--- HEADER BLOCK - ONE LABELLED LINE PER FIELD --------------*           
007500 01  WK-C-RPT-HDR-NAME-LINE.                                              
007600     05  FILLER                 PIC X(17) VALUE                           
007700         "JOB NAME:        ".                                             
007800     05  WK-C-HDR-JOB-NAME      PIC X(20).                                
007900     05  FILLER                 PIC X(95) VALUE SPACES.                   
008000                                                                          
008100 01  WK-C-RPT-HDR-STATUS-LINE.                                            
008200     05  FILLER                 PIC X(17) VALUE                           
008300         "JOB STATUS:      ".                                             
008400     05  WK-C-HDR-STATUS        PIC X(09).                                
008500     05  FILLER                 PIC X(106) VALUE SPACES.                  
008600                                                                          
008700 01  WK-C-RPT-HDR-START-LINE.                                             
008800     05  FILLER                 PIC X(17) VALUE                           
008900         "START TIME:      ".                                             
009000     05  WK-C-HDR-START-DATE    PIC 9(08).                                
009100     05  FILLER                 PIC X(01) VALUE SPACE.                    
009200     05  WK-C-HDR-START-TIME    PIC 9(06).                                
009300     05  FILLER                 PIC X(100) VALUE SPACES.                  
009400                                                                          
009500 01  WK-C-RPT-HDR-END-LINE.                                               
009600     05  FILLER                 PIC X(17) VALUE                           
009700         "END TIME:        ".                                             
009800     05  WK-C-HDR-END-DATE      PIC 9(08).                                
009900     05  FILLER                 PIC X(01) VALUE SPACE.                    
010000     05  WK-C-HDR-END-TIME      PIC 9(06).                                
010100     05  FILLER                 PIC X(100) VALUE SPACES.                  
010200                                                                          
010300 01  WK-C-RPT-HDR-DURATION-LINE.                                          
010400     05  FILLER                 PIC X(17) VALUE                           
010500         "DURATION (SEC):  ".                                             
010600     05  WK-C-HDR-DURATION      PIC 9(06).                                
010700     05  FILLER                 PIC X(109) VALUE SPACES.                  
010800                                                                          
010900 01  WK-C-ALERT-LINE.                                                     
011000     05  FILLER                 PIC X(28) VALUE                           
011100         "*** ALERT: JOB FAILED ***".                                     
011200     05  FILLER                 PIC X(104) VALUE SPACES.                  
011300                                                                          
011400*--- DETAIL SECTION - COLUMN HEADING, RULE, ONE LINE PER STEP -*          
011500 01  WK-C-COLUMN-LINE.                                                    
011600     05  FILLER                 PIC X(34) VALUE                           
011700         "STEP NAME            RECORDS READ ".                            
011800     05  FILLER                 PIC X(35) VALUE                           
011900         "  RECORDS WRITTEN   RECORDS SKIPPED".                           
012000     05  FILLER                 PIC X(63) VALUE SPACES.                   
012100                                                                          
012200 01  WK-C-DASH-LINE.                                                      
012300     05  FILLER                 PIC X(35) VALUE                           
012400         "---------------------  ------------".                           
012500     05  FILLER                 PIC X(36) VALUE                           
012600         "   ---------------   ---------------".                          
012700     05  FILLER                 PIC X(61) VALUE SPACES.                   
012800                                                                          
012900 01  WK-C-DETAIL-LINE.                                                    
013000     05  WK-C-DTL-STEP-NAME     PIC X(20).                                
013100     05  FILLER                 PIC X(01) VALUE SPACE.                    
013200     05  WK-C-DTL-READ          PIC 9(07).                                
013300     05  FILLER                 PIC X(08) VALUE SPACES.                   
013400     05  WK-C-DTL-WRITTEN       PIC 9(07).                                
013500     05  FILLER                 PIC X(08) VALUE SPACES.                   
013600     05  WK-C-DTL-SKIPPED       PIC 9(07).                                
013700     05  FILLER                 PIC X(74) VALUE SPACES.                   
013800                                                                          
013900*--- TOTALS BLOCK - FOUR SEPARATELY LABELLED LINES ------------*          
014000 01  WK-C-RPT-TOT-READ-LINE.                                              
014100     05  FILLER                 PIC X(24) VALUE                           
014200         "TOTAL RECORDS READ:     ".                                      
014300     05  WK-C-TOT-READ          PIC 9(07).                                
014400     05  FILLER                 PIC X(101) VALUE SPACES.                  
014500                                                                          
014600 01  WK-C-RPT-TOT-WRITTEN-LINE.                                           
014700     05  FILLER                 PIC X(24) VALUE                           
014800         "TOTAL RECORDS WRITTEN:  ".                                      
014900     05  WK-C-TOT-WRITTEN       PIC 9(07).                                
015000     05  FILLER                 PIC X(101) VALUE SPACES.                  
015100                                                                          
015200 01  WK-C-RPT-TOT-SKIPPED-LINE.                                           
015300     05  FILLER                 PIC X(24) VALUE                           
015400         "TOTAL RECORDS SKIPPED:  ".                                      
015500     05  WK-C-TOT-SKIPPED       PIC 9(07).                                
015600     05  FILLER                 PIC X(101) VALUE SPACES.                  
015700                                                                          
015800 01  WK-C-RPT-ARCHIVED-LINE.                                              
015900     05  FILLER                 PIC X(24) VALUE                           
016000         "FILES ARCHIVED:         ".                                      
016100     05  WK-C-ARC-COUNT         PIC 9(05).                                
016200     05  FILLER                 PIC X(103) VALUE SPACES.                  
016300                                                                          
016400 01  WK-N-WORK-TOTALS.                                                    
016500     05  WK-N-TOTAL-READ        PIC 9(07) COMP-3 VALUE ZERO.              
016600     05  WK-N-TOTAL-WRITTEN     PIC 9(07) COMP-3 VALUE ZERO.              
016700     05  WK-N-TOTAL-SKIPPED     PIC 9(07) COMP-3 VALUE ZERO.              
016800                                                                          
016900*--- DATE/TIME STAMP FOR THE OPERATOR TRACE ON THE JOB LOG ----*          
017000*--- (THE REPORT ITSELF PRINTS THE RAW YYYYMMDD AND HHMMSS) ---*          
017100 01  WK-C-EDIT-DATE.                                                      
017200     05  WK-C-EDT-CCYY          PIC X(04).                                
017300     05  FILLER                 PIC X(01) VALUE "-".                      
017400     05  WK-C-EDT-MM            PIC X(02).                                
017500     05  FILLER                 PIC X(01) VALUE "-".                      
017600     05  WK-C-EDT-DD            PIC X(02).                                
017700 01  WK-C-EDIT-DATE-R REDEFINES WK-C-EDIT-DATE.                           
017800     05  WK-C-EDT-DATE-NUM      PIC 9(08).                                
017900                                                                          
018000 01  WK-C-EDIT-TIME.                                                      
018100     05  WK-C-EDT-HH            PIC X(02).                                
018200     05  FILLER                 PIC X(01) VALUE ":".                      
018300     05  WK-C-EDT-MN            PIC X(02).                                
018400     05  FILLER                 PIC X(01) VALUE ":".                      
018500     05  WK-C-EDT-SS            PIC X(02).                                
018600     05  FILLER                 PIC X(01) VALUE SPACE.                    
018700                                                                          
018800 01  WK-N-EDIT-TIME-R REDEFINES WK-C-EDIT-TIME.                           
018900     05  WK-N-EDT-TIME-NUM      PIC 9(06).                                
019000     05  FILLER                 PIC X(02).                                
019100                                                                          
019200********************                                                      
019300 LINKAGE SECTION.                                                         
019400********************                                                      
019500     COPY RDPRPT.                                                         
019600                                                                          
019700****************************************                                  
019800 PROCEDURE DIVISION USING WK-C-RPT-RECORD.                                
019900****************************************                                  
020000 MAIN-MODULE.                                                             
020100     OPEN OUTPUT RDSPRNT.                                                 
020200     IF  WK-C-FILE-STATUS NOT = "00"                                      
020300         DISPLAY "RDSRPT - OPEN ERROR RDSPRNT - " WK-C-FILE-STATUS        
020400         GO TO A999-PROCESS-CALLED-ROUTINE-EX                             
020500     END-IF.                                                              
020600                                                                          
020700     PERFORM A010-PRINT-HEADER                                            
020800        THRU A010-PRINT-HEADER-EX.                                        
020900     IF  WK-C-RPT-FAILED                                                  
021000         PERFORM A020-PRINT-ALERT                                         
021100            THRU A020-PRINT-ALERT-EX                                      
021200     END-IF.                                                              
021300     PERFORM A030-PRINT-COLUMN-HEADINGS                                   
021400        THRU A030-PRINT-COLUMN-HEADINGS-EX.                               
021500     PERFORM A040-PRINT-STEP-DETAILS                                      
021600        THRU A040-PRINT-STEP-DETAILS-EX.                                  
021700     PERFORM A050-PRINT-TOTALS                                            
021800        THRU A050-PRINT-TOTALS-EX.                                        
021900                                                                          
022000     CLOSE RDSPRNT.                                                       
022100     MOVE "Y"                  TO WK-C-RPT-PRINTED.                       
022200 A999-PROCESS-CALLED-ROUTINE-EX.                                          
022300     EXIT PROGRAM.                                                        
022400                                                                          
022500*-----------------------------------------------------------------        
022600 A010-PRINT-HEADER.                                                       
022700*-----------------------------------------------------------------        
022800     MOVE WK-C-RPT-JOB-NAME     TO WK-C-HDR-JOB-NAME.                     
022900     WRITE RDS-PRINT-LINE FROM WK-C-RPT-HDR-NAME-LINE                     
023000         AFTER ADVANCING TOP-OF-FORM.                                     
023100                                                                          
023200     MOVE WK-C-RPT-JOB-STATUS   TO WK-C-HDR-STATUS.                       
023300     WRITE RDS-PRINT-LINE FROM WK-C-RPT-HDR-STATUS-LINE                   
023400         AFTER ADVANCING 1 LINE.                                          
023500                                                                          
023600     MOVE WK-C-RPT-START-DATE   TO WK-C-HDR-START-DATE.                   
023700     MOVE WK-C-RPT-START-TIME   TO WK-C-HDR-START-TIME.                   
023800     WRITE RDS-PRINT-LINE FROM WK-C-RPT-HDR-START-LINE                    
023900         AFTER ADVANCING 1 LINE.                                          
024000                                                                          
024100     MOVE WK-C-RPT-END-DATE     TO WK-C-HDR-END-DATE.                     
024200     MOVE WK-C-RPT-END-TIME     TO WK-C-HDR-END-TIME.                     
024300     WRITE RDS-PRINT-LINE FROM WK-C-RPT-HDR-END-LINE                      
024400         AFTER ADVANCING 1 LINE.                                          
024500                                                                          
024600     MOVE WK-C-RPT-DURATION-SEC TO WK-C-HDR-DURATION.                     
024700     WRITE RDS-PRINT-LINE FROM WK-C-RPT-HDR-DURATION-LINE                 
024800         AFTER ADVANCING 1 LINE.                                          
024900                                                                          
025000     MOVE WK-C-RPT-END-DATE     TO WK-C-EDT-DATE-NUM.                     
025100     MOVE WK-C-RPT-END-TIME     TO WK-N-EDT-TIME-NUM.                     
025200     DISPLAY "RDSRPT - COMPLETION REPORT PRINTED - JOB ENDED "            
025300             WK-C-EDIT-DATE WK-C-EDIT-TIME.                               
025400 A010-PRINT-HEADER-EX.                                                    
025500     EXIT.                                                                
025600                                                                          
025700*-----------------------------------------------------------------        
025800 A020-PRINT-ALERT.                                                        
025900*-----------------------------------------------------------------        
026000     WRITE RDS-PRINT-LINE FROM WK-C-ALERT-LINE                            
026100         AFTER ADVANCING 1 LINE.                                          
026200 A020-PRINT-ALERT-EX.                                                     
026300     EXIT.                                                                
026400                                                                          
026500*-----------------------------------------------------------------        
026600 A030-PRINT-COLUMN-HEADINGS.                                              
026700*-----------------------------------------------------------------        
026800     WRITE RDS-PRINT-LINE FROM WK-C-COLUMN-LINE                           
026900         AFTER ADVANCING 2 LINES.                                         
027000     WRITE RDS-PRINT-LINE FROM WK-C-DASH-LINE                             
027100         AFTER ADVANCING 1 LINE.                                          
027200 A030-PRINT-COLUMN-HEADINGS-EX.                                           
027300     EXIT.                                                                
027400                                                                          
027500*-----------------------------------------------------------------        
027600 A040-PRINT-STEP-DETAILS.                                                 
027700*-----------------------------------------------------------------        
027800     MOVE ZERO TO WK-N-TOTAL-READ WK-N-TOTAL-WRITTEN                      
027900                  WK-N-TOTAL-SKIPPED.                                     
028000     PERFORM B000-PRINT-ONE-STEP                                          
028100        THRU B000-PRINT-ONE-STEP-EX                                       
028200        VARYING WK-C-RPT-STEP-IX FROM 1 BY 1                              
028300        UNTIL WK-C-RPT-STEP-IX > 2.                                       
028400 A040-PRINT-STEP-DETAILS-EX.                                              
028500     EXIT.                                                                
028600                                                                          
028700*-----------------------------------------------------------------        
028800 B000-PRINT-ONE-STEP.                                                     
028900*-----------------------------------------------------------------        
029000     MOVE WK-C-RPT-STEP-NAME (WK-C-RPT-STEP-IX)                           
029100                                TO WK-C-DTL-STEP-NAME.                    
029200     MOVE WK-C-RPT-STEP-READ (WK-C-RPT-STEP-IX)                           
029300                                TO WK-C-DTL-READ.                         
029400     MOVE WK-C-RPT-STEP-WRITTEN (WK-C-RPT-STEP-IX)                        
029500                                TO WK-C-DTL-WRITTEN.                      
029600     MOVE WK-C-RPT-STEP-SKIPPED (WK-C-RPT-STEP-IX)                        
029700                                TO WK-C-DTL-SKIPPED.                      
029800     WRITE RDS-PRINT-LINE FROM WK-C-DETAIL-LINE                           
029900         AFTER ADVANCING 1 LINE.                                          
030000                                                                          
030100     ADD WK-C-RPT-STEP-READ (WK-C-RPT-STEP-IX)                            
030200                                TO WK-N-TOTAL-READ.                       
030300     ADD WK-C-RPT-STEP-WRITTEN (WK-C-RPT-STEP-IX)                         
030400                                TO WK-N-TOTAL-WRITTEN.                    
030500     ADD WK-C-RPT-STEP-SKIPPED (WK-C-RPT-STEP-IX)                         
030600                                TO WK-N-TOTAL-SKIPPED.                    
030700 B000-PRINT-ONE-STEP-EX.                                                  
030800     EXIT.                                                                
030900                                                                          
031000*-----------------------------------------------------------------        
031100 A050-PRINT-TOTALS.                                                       
031200*-----------------------------------------------------------------        
031300     MOVE WK-N-TOTAL-READ       TO WK-C-TOT-READ.                         
031400     WRITE RDS-PRINT-LINE FROM WK-C-RPT-TOT-READ-LINE                     
031500         AFTER ADVANCING 2 LINES.                                         
031600                                                                          
031700     MOVE WK-N-TOTAL-WRITTEN    TO WK-C-TOT-WRITTEN.                      
031800     WRITE RDS-PRINT-LINE FROM WK-C-RPT-TOT-WRITTEN-LINE                  
031900         AFTER ADVANCING 1 LINE.                                          
032000                                                                          
032100     MOVE WK-N-TOTAL-SKIPPED    TO WK-C-TOT-SKIPPED.                      
032200     WRITE RDS-PRINT-LINE FROM WK-C-RPT-TOT-SKIPPED-LINE                  
032300         AFTER ADVANCING 1 LINE.                                          
032400                                                                          
032500     MOVE WK-C-RPT-ARCHIVED-CNT TO WK-C-ARC-COUNT.                        
032600     WRITE RDS-PRINT-LINE FROM WK-C-RPT-ARCHIVED-LINE                     
032700         AFTER ADVANCING 1 LINE.                                          
032800 A050-PRINT-TOTALS-EX.                                                    
032900     EXIT.                                                                
033000                                                                          
033100******************************************************************        
033200*************** END OF PROGRAM SOURCE - RDSRPT *****************          
033300******************************************************************        
