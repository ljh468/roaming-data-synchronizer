000100***************************                                               
000200 IDENTIFICATION DIVISION.                                                 
000300***************************                                               
000400 PROGRAM-ID.     RDSMAIN.                                                 
000500 AUTHOR.         TMPLVW.                                                  
000600 INSTALLATION.   ACCENTURE CASH MANAGEMENT DELIVERY CENTRE.               
000700 DATE-WRITTEN.   14 FEB 2011.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*                                                                         
001200*DESCRIPTION : NIGHTLY ROAMING STATUS SYNC. READS THE INBOUND             
001300*              ROAMING PING FEED (RDSROAM), VALIDATES AND                 
001400*              TRANSFORMS EACH LINE VIA CALL "RDSVALD", WRITES            
001500*              THE ACCEPTED RECORDS TO THE ROAMING STATUS FILE            
001600*              (RDSSTAT), ARCHIVES THE INBOUND FEED VIA CALL              
001700*              "RDSARCV" AND PRINTS THE COMPLETION REPORT VIA             
001800*              CALL "RDSRPT". THIS IS THE JOB'S MAIN PROGRAM.             
001900*                                                                         
002000*-----------------------------------------------------------------        
002100* HISTORY OF MODIFICATION:                                                
002200*-----------------------------------------------------------------        
002300* TAG    DATE       INIT   DESCRIPTION                                    
002400* ------ ---------- ------ -----------------------------------            
002500* RM1A00 14/02/2011 TMPLVW - ROAMING SYNC BATCH - REQUEST 30441           
002600*                           - INITIAL VERSION.                            
002700* ------ ---------- ------ -----------------------------------            
002800* RM1B09 30/03/2014 ACNFAM - REQUEST 41005 - CALL RDSARCV AFTER           
002900*                             THE MAIN READ LOOP TO MOVE THE              
003000*                             INBOUND FEED INTO THE BACKUP AREA.          
003100* ------ ---------- ------ -----------------------------------            
003200* RM1C11 22/08/2018 TMPJP6 - REQUEST 55230 - CALL RDSRPT AT JOB           
003300*                             END TO PRINT THE COMPLETION REPORT          
003400*                             INSTEAD OF A ONE-LINE DISPLAY.              
003500* ------ ---------- ------ -----------------------------------            
003600* RM1D02 05/03/2021 ACNPTL - REQUEST 61310 - Y2K+21 HOUSEKEEPING,         
003700*                             NO LOGIC CHANGE - RECOMPILE ONLY.           
003800* ------ ---------- ------ -----------------------------------            
003900* RM1E05 04/03/2022 TMPJP6 - REQUEST 61140 - UNSTRING EACH CSV            
004000*                             LINE STRAIGHT INTO RDP-INPUT-RECORD         
004100*                             INSTEAD OF A LOOKALIKE WORK COPY -          
004200*                             ALSO DISPLAY A SKIP REASON NUMBER           
004300*                             FOR EVERY RECORD RDSVALD REJECTS.           
004400* ------ ---------- ------ -----------------------------------            
004500* RM1F03 10/08/2026 TMPJP6 - REQUEST 61204 - DURATION (SEC) ON            
004600*                             THE COMPLETION REPORT WAS WRONG             
004700*                             WHENEVER THE RUN CROSSED A MINUTE           
004800*                             OR HOUR BOUNDARY - THE TIME-OF-DAY          
004900*                             CLOCK VALUE IS HHMMSSTT, NOT A              
005000*                             LINEAR COUNT OF HUNDREDTHS, SO IT           
005100*                             CANNOT BE SUBTRACTED DIRECTLY.              
005200*                             NOW SPLITS EACH STAMP INTO ITS              
005300*                             HH/MM/SS PARTS AND ADDS THEM UP             
005400*                             INTO TOTAL SECONDS BEFORE TAKING            
005500*                             THE DIFFERENCE.                             
005600*-----------------------------------------------------------------        
005700 EJECT                                                                    
005800********************                                                      
005900 ENVIRONMENT DIVISION.                                                    
006000********************                                                      
006100 CONFIGURATION SECTION.                                                   
006200 SOURCE-COMPUTER. IBM-AS400.                                              
006300 OBJECT-COMPUTER. IBM-AS400.                                              
006400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA                             
006500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA                                 
006600        UPSI-0 IS WK-C-TEST-RUN-SWITCH                                    
006700            ON STATUS IS WK-C-TEST-RUN-ON                                 
006800            OFF STATUS IS WK-C-TEST-RUN-OFF.                              
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT RDSROAM ASSIGN TO "RDSROAM"                                   
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WK-C-FILE-STATUS.                                 
007400     SELECT RDSSTAT ASSIGN TO "RDSSTAT"                                   
007500         ORGANIZATION IS SEQUENTIAL                                       
007600         FILE STATUS IS WK-C-FILE-STATUS.                                 
007700***************                                                           
007800 DATA DIVISION.                                                           
007900***************                                                           
008000 FILE SECTION.                                                            
008100 FD  RDSROAM                                                              
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORDING MODE IS V.                                                 
008400 01  RDS-ROAM-LINE                PIC X(200).                             
008500                                                                          
008600 FD  RDSSTAT                                                              
008700     LABEL RECORDS ARE STANDARD                                           
008800     RECORDING MODE IS F.                                                 
008900 01  RDS-STAT-RECORD              PIC X(216).                             
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200************************                                                  
009300 01  FILLER                    PIC X(24) VALUE                            
009400        "** PROGRAM RDSMAIN **".                                          
009500                                                                          
009600* ---------------- PROGRAM WORKING STORAGE -----------------*             
009700 01  WK-C-COMMON.                                                         
009800     COPY RDPCOM.                                                         
009900                                                                          
010000     COPY RDPINP.                                                         
010100                                                                          
010200     COPY RDPOUT.                                                         
010300                                                                          
010400     COPY RDPVALD.                                                        
010500                                                                          
010600     COPY RDPARCV.                                                        
010700                                                                          
010800     COPY RDPRPT.                                                         
010900                                                                          
011000 01  WK-C-PARAMETERS.                                                     
011100     05  WK-C-SOURCE-DIR          PIC X(100) VALUE                        
011200         "/DATA/ROAMING/INBOUND".                                         
011300     05  WK-C-BACKUP-ROOT         PIC X(100) VALUE                        
011400         "/DATA/ROAMING/BACKUP".                                          
011500     05  WK-C-FILE-PATTERN        PIC X(20) VALUE "*.CSV".                
011600     05  WK-C-JOB-NAME            PIC X(20) VALUE                         
011700         "RDSMAIN ROAMING SYNC".                                          
011800                                                                          
011900 01  WK-C-HEADER-LINE-SW          PIC X(01) VALUE "N".                    
012000     88  WK-C-HEADER-ALREADY-READ     VALUE "Y".                          
012100                                                                          
012200 01  WK-N-JOB-COUNTERS.                                                   
012300     05  WK-N-STEP1-READ           PIC 9(07) COMP-3 VALUE ZERO.           
012400     05  WK-N-STEP1-WRITTEN        PIC 9(07) COMP-3 VALUE ZERO.           
012500     05  WK-N-STEP1-SKIPPED        PIC 9(07) COMP-3 VALUE ZERO.           
012600     05  WK-N-CHUNK-COUNT          PIC 9(02) COMP VALUE ZERO.             
012700     05  WK-N-DURATION-SEC         PIC 9(06) COMP-3 VALUE ZERO.           
012800                                                                          
012900 01  WK-C-ELAPSED-WORK.                                                   
013000     05  WK-C-ELA-START-RAW        PIC 9(08) VALUE ZERO.                  
013100*                                                                         
013200*THE TIME-OF-DAY CLOCK RETURNS HHMMSSTT - HOURS, MINUTES,                 
013300*SECONDS AND HUNDREDTHS - NOT A LINEAR COUNT OF HUNDREDTHS                
013400*SINCE MIDNIGHT, SO THE START AND END STAMPS CANNOT BE                    
013500*SUBTRACTED DIRECTLY. THESE REDEFINES SPLIT OUT THE HH/MM/SS              
013600*COMPONENTS SO D000-PRINT-COMPLETION-REPORT CAN ADD EACH ONE              
013700*UP INTO TOTAL SECONDS BEFORE SUBTRACTING.                                
013800*                                                                         
013900     05  WK-C-ELA-START-R REDEFINES                                       
014000                       WK-C-ELA-START-RAW.                                
014100         10  WK-C-ELA-START-HH     PIC 9(02).                             
014200         10  WK-C-ELA-START-MM     PIC 9(02).                             
014300         10  WK-C-ELA-START-SS     PIC 9(02).                             
014400         10  WK-C-ELA-START-TT     PIC 9(02).                             
014500     05  WK-C-ELA-END-RAW          PIC 9(08) VALUE ZERO.                  
014600     05  WK-C-ELA-END-R REDEFINES                                         
014700                       WK-C-ELA-END-RAW.                                  
014800         10  WK-C-ELA-END-HH       PIC 9(02).                             
014900         10  WK-C-ELA-END-MM       PIC 9(02).                             
015000         10  WK-C-ELA-END-SS       PIC 9(02).                             
015100         10  WK-C-ELA-END-TT       PIC 9(02).                             
015200     05  WK-N-ELA-START-SECS       PIC 9(05) COMP VALUE ZERO.             
015300     05  WK-N-ELA-END-SECS         PIC 9(05) COMP VALUE ZERO.             
015400                                                                          
015500 01  WK-C-END-DATE-RAW             PIC 9(08) VALUE ZERO.                  
015600                                                                          
015700***************************                                               
015800 PROCEDURE DIVISION.                                                      
015900***************************                                               
016000 MAIN-MODULE.                                                             
016100     PERFORM A000-INITIALISE                                              
016200        THRU A000-INITIALISE-EX.                                          
016300     PERFORM B000-PROCESS-ROAMING-FILE                                    
016400        THRU B000-PROCESS-ROAMING-FILE-EX.                                
016500     PERFORM C000-ARCHIVE-INBOUND-FEED                                    
016600        THRU C000-ARCHIVE-INBOUND-FEED-EX.                                
016700     PERFORM D000-PRINT-COMPLETION-REPORT                                 
016800        THRU D000-PRINT-COMPLETION-REPORT-EX.                             
016900     STOP RUN.                                                            
017000                                                                          
017100*-----------------------------------------------------------------        
017200 A000-INITIALISE.                                                         
017300*-----------------------------------------------------------------        
017400     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                             
017500     ACCEPT WK-C-ELA-START-RAW FROM TIME.                                 
017600     MOVE WK-C-ELA-START-RAW (1:6)  TO WK-C-RUN-TIME.                     
017700     MOVE WK-C-JOB-NAME            TO WK-C-RPT-JOB-NAME.                  
017800     SET WK-C-JOB-COMPLETED        TO TRUE.                               
017900     MOVE ZERO                     TO WK-C-REC-ID-SEQ.                    
018000     MOVE WK-C-RUN-DATE            TO WK-C-RPT-START-DATE.                
018100     MOVE WK-C-RUN-TIME            TO WK-C-RPT-START-TIME.                
018200                                                                          
018300     OPEN INPUT RDSROAM.                                                  
018400     IF  WK-C-FILE-STATUS NOT = "00"                                      
018500         DISPLAY "RDSMAIN - OPEN ERR RDSROAM " WK-C-FILE-STATUS           
018600         SET WK-C-JOB-FAILED       TO TRUE                                
018700         GO TO A000-INITIALISE-EX                                         
018800     END-IF.                                                              
018900                                                                          
019000     OPEN OUTPUT RDSSTAT.                                                 
019100     IF  WK-C-FILE-STATUS NOT = "00"                                      
019200         DISPLAY "RDSMAIN - OPEN ERR RDSSTAT " WK-C-FILE-STATUS           
019300         SET WK-C-JOB-FAILED       TO TRUE                                
019400     END-IF.                                                              
019500 A000-INITIALISE-EX.                                                      
019600     EXIT.                                                                
019700                                                                          
019800*-----------------------------------------------------------------        
019900 B000-PROCESS-ROAMING-FILE.                                               
020000*-----------------------------------------------------------------        
020100     IF  WK-C-JOB-FAILED                                                  
020200         GO TO B000-PROCESS-ROAMING-FILE-EX                               
020300     END-IF.                                                              
020400                                                                          
020500     READ RDSROAM INTO RDS-ROAM-LINE                                      
020600         AT END                                                           
020700             SET WK-C-END-OF-FILE  TO TRUE                                
020800     END-READ.                                                            
020900     IF  NOT WK-C-END-OF-FILE                                             
021000         SET WK-C-HEADER-ALREADY-READ TO TRUE                             
021100         READ RDSROAM INTO RDS-ROAM-LINE                                  
021200             AT END                                                       
021300                 SET WK-C-END-OF-FILE  TO TRUE                            
021400         END-READ                                                         
021500     END-IF.                                                              
021600                                                                          
021700     PERFORM B010-READ-AND-PROCESS-LINE                                   
021800        THRU B010-READ-AND-PROCESS-LINE-EX                                
021900        UNTIL WK-C-END-OF-FILE.                                           
022000                                                                          
022100     CLOSE RDSROAM.                                                       
022200     CLOSE RDSSTAT.                                                       
022300 B000-PROCESS-ROAMING-FILE-EX.                                            
022400     EXIT.                                                                
022500                                                                          
022600*-----------------------------------------------------------------        
022700 B010-READ-AND-PROCESS-LINE.                                              
022800*-----------------------------------------------------------------        
022900     PERFORM B020-SPLIT-INPUT-LINE                                        
023000        THRU B020-SPLIT-INPUT-LINE-EX.                                    
023100     ADD 1 TO WK-N-STEP1-READ.                                            
023200                                                                          
023300     PERFORM B030-VALIDATE-AND-TRANSFORM                                  
023400        THRU B030-VALIDATE-AND-TRANSFORM-EX.                              
023500     IF  WK-C-VALD-PASSED                                                 
023600         PERFORM B040-BUILD-AND-WRITE-OUTPUT                              
023700            THRU B040-BUILD-AND-WRITE-OUTPUT-EX                           
023800     ELSE                                                                 
023900         ADD 1 TO WK-N-STEP1-SKIPPED                                      
024000         DISPLAY "RDSMAIN - SKIPPED USER " WK-C-VALD-USER-ID              
024100                 " REASON " WK-C-VALD-REJECT-NO                           
024200     END-IF.                                                              
024300                                                                          
024400     ADD 1 TO WK-N-CHUNK-COUNT.                                           
024500     IF  WK-N-CHUNK-COUNT = 10                                            
024600         MOVE ZERO TO WK-N-CHUNK-COUNT                                    
024700     END-IF.                                                              
024800                                                                          
024900     READ RDSROAM INTO RDS-ROAM-LINE                                      
025000         AT END                                                           
025100             SET WK-C-END-OF-FILE  TO TRUE                                
025200     END-READ.                                                            
025300 B010-READ-AND-PROCESS-LINE-EX.                                           
025400     EXIT.                                                                
025500                                                                          
025600*-----------------------------------------------------------------        
025700 B020-SPLIT-INPUT-LINE.                                                   
025800*-----------------------------------------------------------------        
025900     MOVE SPACES TO RDP-INPUT-RECORD.                                     
026000     UNSTRING RDS-ROAM-LINE DELIMITED BY ","                              
026100         INTO RDP-IN-USER-ID                                              
026200              RDP-IN-DEVICE-ID                                            
026300              RDP-IN-LOCATION                                             
026400              RDP-IN-TIMESTAMP                                            
026500              RDP-IN-STATUS                                               
026600     END-UNSTRING.                                                        
026700 B020-SPLIT-INPUT-LINE-EX.                                                
026800     EXIT.                                                                
026900                                                                          
027000*-----------------------------------------------------------------        
027100 B030-VALIDATE-AND-TRANSFORM.                                             
027200*-----------------------------------------------------------------        
027300     MOVE SPACES                TO WK-C-VALD-RECORD.                      
027400     IF  RDP-IN-USER-ID IS NUMERIC                                        
027500         MOVE RDP-IN-USER-ID      TO WK-C-VALD-USER-ID                    
027600     ELSE                                                                 
027700         MOVE ZERO                TO WK-C-VALD-USER-ID                    
027800     END-IF.                                                              
027900     MOVE RDP-IN-DEVICE-ID       TO WK-C-VALD-DEVICE-ID.                  
028000     MOVE RDP-IN-LOCATION        TO WK-C-VALD-LOCATION.                   
028100     MOVE RDP-IN-TIMESTAMP       TO WK-C-VALD-TIMESTAMP.                  
028200     MOVE RDP-IN-STATUS          TO WK-C-VALD-STATUS-RAW.                 
028300                                                                          
028400     CALL "RDSVALD" USING WK-C-VALD-RECORD.                               
028500 B030-VALIDATE-AND-TRANSFORM-EX.                                          
028600     EXIT.                                                                
028700                                                                          
028800*-----------------------------------------------------------------        
028900 B040-BUILD-AND-WRITE-OUTPUT.                                             
029000*-----------------------------------------------------------------        
029100     ADD 1 TO WK-C-REC-ID-SEQ.                                            
029200     MOVE SPACES                  TO RDP-OUTPUT-RECORD.                   
029300     MOVE WK-C-REC-ID-SEQ         TO RDP-OUT-REC-ID.                      
029400     MOVE WK-C-VALD-USER-ID       TO RDP-OUT-USER-ID.                     
029500     MOVE WK-C-VALD-DEVICE-ID     TO RDP-OUT-DEVICE-ID.                   
029600     MOVE WK-C-VALD-LOCATION      TO RDP-OUT-LOCATION.                    
029700     MOVE WK-C-VALD-STATUS-DATE   TO RDP-OUT-STATUS-DATE.                 
029800     MOVE WK-C-VALD-STATUS-TIME   TO RDP-OUT-STATUS-TIME.                 
029900     MOVE WK-C-VALD-STATUS        TO RDP-OUT-STATUS.                      
030000     MOVE WK-C-RUN-DATE           TO RDP-OUT-CREATED-DATE.                
030100     MOVE WK-C-RUN-TIME           TO RDP-OUT-CREATED-TIME.                
030200                                                                          
030300     WRITE RDS-STAT-RECORD FROM RDP-OUTPUT-RECORD.                        
030400     IF  WK-C-FILE-STATUS NOT = "00"                                      
030500         DISPLAY "RDSMAIN - WRITE ERR RDSSTAT " WK-C-FILE-STATUS          
030600         ADD 1 TO WK-N-STEP1-SKIPPED                                      
030700         SUBTRACT 1 FROM WK-C-REC-ID-SEQ                                  
030800     ELSE                                                                 
030900         ADD 1 TO WK-N-STEP1-WRITTEN                                      
031000     END-IF.                                                              
031100 B040-BUILD-AND-WRITE-OUTPUT-EX.                                          
031200     EXIT.                                                                
031300                                                                          
031400*-----------------------------------------------------------------        
031500 C000-ARCHIVE-INBOUND-FEED.                                               
031600*-----------------------------------------------------------------        
031700     MOVE WK-C-SOURCE-DIR          TO WK-C-ARCV-SOURCE-DIR.               
031800     MOVE WK-C-BACKUP-ROOT         TO WK-C-ARCV-BACKUP-ROOT.              
031900     MOVE WK-C-FILE-PATTERN        TO WK-C-ARCV-FILE-MASK.                
032000     MOVE WK-C-RUN-DATE            TO WK-C-ARCV-RUN-DATE.                 
032100     MOVE WK-C-RUN-TIME            TO WK-C-ARCV-RUN-TIME.                 
032200                                                                          
032300     CALL "RDSARCV" USING WK-C-ARCV-RECORD.                               
032400 C000-ARCHIVE-INBOUND-FEED-EX.                                            
032500     EXIT.                                                                
032600                                                                          
032700*-----------------------------------------------------------------        
032800 D000-PRINT-COMPLETION-REPORT.                                            
032900*-----------------------------------------------------------------        
033000     ACCEPT WK-C-END-DATE-RAW FROM DATE YYYYMMDD.                         
033100     ACCEPT WK-C-ELA-END-RAW FROM TIME.                                   
033200     MOVE WK-C-END-DATE-RAW          TO WK-C-RPT-END-DATE.                
033300     MOVE WK-C-ELA-END-RAW (1:6)     TO WK-C-RPT-END-TIME.                
033400                                                                          
033500     COMPUTE WK-N-ELA-START-SECS =                                        
033600         (WK-C-ELA-START-HH * 3600) + (WK-C-ELA-START-MM * 60)            
033700                                     + WK-C-ELA-START-SS.                 
033800     COMPUTE WK-N-ELA-END-SECS =                                          
033900         (WK-C-ELA-END-HH * 3600) + (WK-C-ELA-END-MM * 60)                
034000                                   + WK-C-ELA-END-SS.                     
034100     IF  WK-N-ELA-END-SECS >= WK-N-ELA-START-SECS                         
034200         COMPUTE WK-N-DURATION-SEC =                                      
034300             WK-N-ELA-END-SECS - WK-N-ELA-START-SECS                      
034400     ELSE                                                                 
034500         COMPUTE WK-N-DURATION-SEC =                                      
034600             WK-N-ELA-END-SECS + 86400 - WK-N-ELA-START-SECS              
034700     END-IF.                                                              
034800     MOVE WK-N-DURATION-SEC          TO WK-C-RPT-DURATION-SEC.            
034900                                                                          
035000     IF  WK-C-JOB-COMPLETED                                               
035100         MOVE "COMPLETED"            TO WK-C-RPT-JOB-STATUS               
035200     ELSE                                                                 
035300         MOVE "FAILED"               TO WK-C-RPT-JOB-STATUS               
035400     END-IF.                                                              
035500                                                                          
035600     MOVE "RDP ROAMING PROCESSOR "   TO                                   
035700                                 WK-C-RPT-STEP-NAME (1).                  
035800     MOVE WK-N-STEP1-READ            TO WK-C-RPT-STEP-READ (1).           
035900     MOVE WK-N-STEP1-WRITTEN         TO WK-C-RPT-STEP-WRITTEN (1).        
036000     MOVE WK-N-STEP1-SKIPPED         TO WK-C-RPT-STEP-SKIPPED (1).        
036100                                                                          
036200     MOVE "RDP FILE ARCHIVE STEP "   TO                                   
036300                                 WK-C-RPT-STEP-NAME (2).                  
036400     MOVE ZERO                       TO WK-C-RPT-STEP-READ (2)            
036500                                        WK-C-RPT-STEP-WRITTEN (2)         
036600                                        WK-C-RPT-STEP-SKIPPED (2).        
036700     MOVE WK-C-ARCV-FILES-MOVED      TO WK-C-RPT-ARCHIVED-CNT.            
036800                                                                          
036900     CALL "RDSRPT" USING WK-C-RPT-RECORD.                                 
037000 D000-PRINT-COMPLETION-REPORT-EX.                                         
037100     EXIT.                                                                
037200                                                                          
037300******************************************************************        
037400*************** END OF PROGRAM SOURCE - RDSMAIN ****************          
037500******************************************************************        
